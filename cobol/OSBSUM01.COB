000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 22 Feb 1999           BY  PNAIDU  VERSION 05
000300* LAST UPDATE ON 6 Mar 1996            BY  RSHARMA VERSION 03
000400 ID DIVISION.
000500 PROGRAM-ID. OSBSUM01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              Called sub-module of the Options Straddle Backtester
001000              (OSB).  Re-reads the trade result file the driver has
001100              just finished writing and closed, builds the daily
001200              control-break summary (one record per trading date,
001300              accumulating that date's P&L, trade count and win/loss
001400              counts, plus a running across-dates cumulative P&L),
001500              then computes the thirteen run-level performance
001600              figures over the completed run and writes the single
001700              metrics record.  Opens and closes both its files
001800              itself - the driver passes it nothing and expects
001900              nothing back.
002000
002100 DATE-WRITTEN. 19 OCT 94.
002200 DATE-COMPILED.
002300 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
002400*----------------------------------------------------------------*
002500*                     CHANGE LOG                                 *
002600*----------------------------------------------------------------*
002700* 19 OCT 94  DKAPOOR  REQ 4502   ORIGINAL VERSION - DAILY SUMMARY  *
002800*                                RECORD ONLY, NO METRICS RECORD.   *
002900* 11 JAN 95  RSHARMA  REQ 4618   ADDED THE RUN METRICS RECORD -    *
003000*                                TOTAL/AVG P AND L, WIN RATE,      *
003100*                                PROFIT FACTOR, MAX WIN/LOSS.      *
003200* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - TR-DATE    *
003300*                                ALREADY CARRIES A 4-DIGIT YEAR -  *
003400*                                NO CHANGE.                        *
003500* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED.    *
003600* 22 FEB 99  PNAIDU   REQ 5203   ADDED THE SHARPE APPROXIMATION    *
003700*                                AND MAX DRAWDOWN FIGURES USING A   *
003800*                                HOUSE SQUARE-ROOT ROUTINE (NO      *
003900*                                COMPILER SQRT ON THIS SHOP'S       *
004000*                                PROC), PER THE YEAR-2000           *
004100*                                REGRESSION SUITE REQUEST.          *
004200* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE  *
004300*                                UNDER ENTERPRISE COBOL V5.        *
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-4 ON STATUS IS SUMMARY-TRACE-ON.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRADES-FILE ASSIGN TO OSBTRDIN
005500            FILE STATUS IS FS-TRADES-FILE.
005600     SELECT DAILY-FILE  ASSIGN TO OSBDLYOT
005700            FILE STATUS IS FS-DAILY-FILE.
005800     SELECT METRICS-FILE ASSIGN TO OSBMETOT
005900            FILE STATUS IS FS-METRICS-FILE.
006000     EJECT
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TRADES-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600     COPY OSBTRD.
006700 FD  DAILY-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000     COPY OSBDLY.
007100 FD  METRICS-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400     COPY OSBMET.
007500     EJECT
007600 WORKING-STORAGE SECTION.
007700 77  PGMNAME                 PIC X(8) VALUE 'OSBSUM01'.
007800 77  DATE-COUNT           PIC S9(04) BINARY VALUE ZERO.
007900 77  TOTAL-TRADES         PIC 9(06) BINARY VALUE ZERO.
008000 77  WINNING-TRADES       PIC 9(06) BINARY VALUE ZERO.
008100 77  LOSING-TRADES        PIC 9(06) BINARY VALUE ZERO.
008200 77  POSITIVE-DATE-COUNT  PIC S9(04) BINARY VALUE ZERO.
008300 77  SQRT-ITER            PIC S9(04) BINARY VALUE ZERO.
008400     SKIP1
008500 01  SWITCHES.
008600     05  TRADES-EOF-FLAG          PIC X(01) VALUE 'N'.
008700         88  TRADES-EOF                VALUE 'Y'.
008800     05  FIRST-RECORD-FLAG        PIC X(01) VALUE 'Y'.
008900         88  FIRST-RECORD              VALUE 'Y'.
009000     05  FILLER                      PIC X(02).
009100 01  FILE-STATUSES.
009200     05  FS-TRADES-FILE           PIC X(02) VALUE '00'.
009300     05  FS-DAILY-FILE            PIC X(02) VALUE '00'.
009400     05  FS-METRICS-FILE          PIC X(02) VALUE '00'.
009500     05  FILLER                   PIC X(02).
009600     SKIP1
009700*        DATE-BREAK CONTROL FIELDS AND THE PER-DATE ACCUMULATORS,
009800*        RESET EACH TIME THE TRADE DATE CHANGES.
009900 01  BREAK-WORK.
010000     05  BREAK-DATE               PIC X(10).
010100     05  DATE-PNL-SUM              PIC S9(09)V99.
010200     05  DATE-TRADE-COUNT          PIC 9(04) BINARY.
010300     05  DATE-WIN-COUNT            PIC 9(04) BINARY.
010400     05  DATE-LOSS-COUNT           PIC 9(04) BINARY.
010500     SKIP1
010600*        RUNNING CUMULATIVE P AND L ACROSS DATES, CARRIED FORWARD
010700*        INTO THE DAILY-SUMMARY RECORD'S DS-CUM-PNL FIELD.
010800 01  CUM-WORK.
010900     05  CUM-PNL                  PIC S9(09)V99.
011000     05  FILLER                      PIC X(06).
011100*        SIGN-SEPARATED VIEW OF THE RUNNING CUMULATIVE, USED ONLY
011200*        BY THE SUMMARY-TRACE DISPLAY BELOW.
011300 01  CUM-PNL-R REDEFINES CUM-WORK.
011400     05  CUM-PNL-INT               PIC S9(09).
011500     05  CUM-PNL-DEC               PIC 9(02).
011600     05  FILLER                      PIC X(06).
011700     SKIP1
011800*        ONE ENTRY PER TRADING DATE, BUILT DURING THE CONTROL BREAK
011900*        PASS AND RE-WALKED DURING THE METRICS PASS TO COMPUTE THE
012000*        SAMPLE STANDARD DEVIATION AND THE MAXIMUM DRAWDOWN - BOTH
012100*        OF WHICH NEED EVERY DATE'S FIGURE IN HAND AT ONCE, NOT JUST
012200*        A RUNNING TOTAL.
012300 01  DAILY-TABLE.
012400     05  DLY-ENTRY OCCURS 2000 TIMES INDEXED BY DLY-IDX.
012500         10  DLY-PNL               PIC S9(09)V99.
012600         10  DLY-CUM-PNL           PIC S9(09)V99.
012700     SKIP1
012800*        TRADE-LEVEL ACCUMULATORS - SUMMED AS EACH TRADE RECORD IS
012900*        READ, SO NO PER-TRADE TABLE IS NEEDED.
013000 01  TRADE-METRICS-WORK.
013100     05  SUM-WINS                 PIC S9(09)V99.
013200     05  SUM-LOSSES                PIC S9(09)V99.
013300     05  MAX-WIN                   PIC S9(09)V99.
013400     05  MAX-LOSS                  PIC S9(09)V99.
013500*        WHOLE/DECIMAL VIEW OF THE MAXIMUM WINNING TRADE, USED ONLY
013600*        BY THE METRICS TRACE DISPLAY IN 0850.
013700 01  MAX-WIN-R REDEFINES TRADE-METRICS-WORK.
013800     05  FILLER                      PIC X(22).
013900     05  MAX-WIN-INT                PIC S9(09).
014000     05  MAX-WIN-DEC                PIC 9(02).
014100     05  FILLER                      PIC X(11).
014200     SKIP1
014300*        RUN-LEVEL FIGURES COMPUTED ONCE THE DAILY TABLE IS COMPLETE.
014400 01  RUN-METRICS-WORK.
014500     05  TOTAL-PNL                 PIC S9(09)V99.
014600     05  AVG-DAILY-PNL             PIC S9(09)V99.
014700     05  SUM-SQUARED-DEV            PIC S9(11)V9999.
014800     05  VARIANCE                  PIC S9(09)V9999.
014900     05  STD-DEV                   PIC S9(05)V99.
015000     05  RUNNING-MAX-CUM            PIC S9(09)V99.
015100     05  DRAWDOWN                   PIC S9(09)V99.
015200     05  MAX-DRAWDOWN               PIC S9(09)V99.
015300*        WHOLE/DECIMAL VIEW OF THE TOTAL RUN P AND L, USED ONLY BY
015400*        THE RUN-METRICS TRACE DISPLAY AT THE FOOT OF 0800.
015500 01  TOTAL-PNL-R REDEFINES RUN-METRICS-WORK.
015600     05  TOTAL-PNL-INT              PIC S9(09).
015700     05  TOTAL-PNL-DEC              PIC 9(02).
015800     05  FILLER                       PIC X(79).
015900     SKIP1
016000*        HOUSE SQUARE-ROOT WORK AREA - NEWTON'S METHOD, SEE
016100*        0870-COMPUTE-SQUARE-ROOT.  THIS SHOP'S COMPILE PROCS CARRY
016200*        NO INTRINSIC FUNCTION LIBRARY SO THE ROOT IS ITERATED BY
016300*        HAND, CONVERGING WHEN SUCCESSIVE ESTIMATES DIFFER BY LESS
016400*        THAN A HUNDREDTH.
016500 01  SQRT-WORK.
016600     05  SQRT-RADICAND            PIC S9(11)V9999.
016700     05  SQRT-ESTIMATE             PIC S9(07)V9999.
016800     05  SQRT-PRIOR-ESTIMATE       PIC S9(07)V9999.
016900     05  SQRT-RESULT               PIC S9(07)V9999.
017000     EJECT
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*                    M A I N   L I N E                            *
017400******************************************************************
017500 0000-MAIN-LINE.
017600     PERFORM 0100-OPEN-FILES THRU 0100-EXIT
017700     PERFORM 0200-BUILD-DAILY-SUMMARY THRU 0200-EXIT
017800     IF DATE-COUNT > 0
017900        PERFORM 0800-COMPUTE-RUN-METRICS THRU 0800-EXIT
018000        PERFORM 0850-WRITE-METRICS-RECORD THRU 0850-EXIT
018100     END-IF
018200     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
018300 0000-EXIT. EXIT.
018400     GOBACK.
018500     EJECT
018600******************************************************************
018700*                    O P E N   T H E   F I L E S                  *
018800******************************************************************
018900 0100-OPEN-FILES.
019000     OPEN INPUT TRADES-FILE
019100     IF FS-TRADES-FILE NOT = '00'
019200        DISPLAY PGMNAME ' UNABLE TO OPEN TRADES-FILE, STATUS '
019300                FS-TRADES-FILE
019400        MOVE 94 TO RETURN-CODE
019500        STOP RUN
019600     END-IF
019700     OPEN OUTPUT DAILY-FILE
019800     IF FS-DAILY-FILE NOT = '00'
019900        DISPLAY PGMNAME ' UNABLE TO OPEN DAILY-FILE, STATUS '
020000                FS-DAILY-FILE
020100        MOVE 94 TO RETURN-CODE
020200        STOP RUN
020300     END-IF
020400     OPEN OUTPUT METRICS-FILE
020500     IF FS-METRICS-FILE NOT = '00'
020600        DISPLAY PGMNAME ' UNABLE TO OPEN METRICS-FILE, STATUS '
020700                FS-METRICS-FILE
020800        MOVE 94 TO RETURN-CODE
020900        STOP RUN
021000     END-IF
021100     MOVE ZERO TO CUM-PNL.
021200 0100-EXIT. EXIT.
021300     EJECT
021400******************************************************************
021500*   B U I L D   T H E   D A I L Y   C O N T R O L   B R E A K      *
021600******************************************************************
021700 0200-BUILD-DAILY-SUMMARY.
021800     PERFORM 0210-READ-NEXT-TRADE THRU 0210-EXIT
021900     PERFORM 0220-PROCESS-ONE-TRADE THRU 0220-EXIT
022000         UNTIL TRADES-EOF
022100     IF NOT FIRST-RECORD
022200        PERFORM 0300-WRITE-DATE-BREAK THRU 0300-EXIT
022300     END-IF.
022400 0200-EXIT. EXIT.
022500     SKIP1
022600 0210-READ-NEXT-TRADE.
022700     READ TRADES-FILE
022800         AT END
022900             SET TRADES-EOF TO TRUE
023000     END-READ.
023100 0210-EXIT. EXIT.
023200     SKIP1
023300 0220-PROCESS-ONE-TRADE.
023400     IF FIRST-RECORD
023500        MOVE TR-DATE TO BREAK-DATE
023600        PERFORM 0250-RESET-DATE-ACCUMULATORS THRU 0250-EXIT
023700        MOVE 'N' TO FIRST-RECORD-FLAG
023800     END-IF
023900     IF TR-DATE NOT = BREAK-DATE
024000        PERFORM 0300-WRITE-DATE-BREAK THRU 0300-EXIT
024100        MOVE TR-DATE TO BREAK-DATE
024200        PERFORM 0250-RESET-DATE-ACCUMULATORS THRU 0250-EXIT
024300     END-IF
024400     PERFORM 0400-ACCUMULATE-ONE-TRADE THRU 0400-EXIT
024500     PERFORM 0210-READ-NEXT-TRADE THRU 0210-EXIT.
024600 0220-EXIT. EXIT.
024700     SKIP1
024800 0250-RESET-DATE-ACCUMULATORS.
024900     MOVE ZERO TO DATE-PNL-SUM
025000     MOVE ZERO TO DATE-TRADE-COUNT
025100     MOVE ZERO TO DATE-WIN-COUNT
025200     MOVE ZERO TO DATE-LOSS-COUNT.
025300 0250-EXIT. EXIT.
025400     EJECT
025500******************************************************************
025600*         A C C U M U L A T E   O N E   T R A D E   R E C O R D    *
025700******************************************************************
025800 0400-ACCUMULATE-ONE-TRADE.
025900     ADD 1 TO DATE-TRADE-COUNT
026000     ADD 1 TO TOTAL-TRADES
026100     ADD TR-PNL TO DATE-PNL-SUM
026200     IF TR-PNL > 0
026300        ADD 1 TO DATE-WIN-COUNT
026400        ADD 1 TO WINNING-TRADES
026500        ADD TR-PNL TO SUM-WINS
026600        IF TR-PNL > MAX-WIN
026700           MOVE TR-PNL TO MAX-WIN
026800        END-IF
026900     ELSE
027000        IF TR-PNL < 0
027100           ADD 1 TO DATE-LOSS-COUNT
027200           ADD 1 TO LOSING-TRADES
027300           ADD TR-PNL TO SUM-LOSSES
027400           IF TR-PNL < MAX-LOSS
027500              MOVE TR-PNL TO MAX-LOSS
027600           END-IF
027700        END-IF
027800     END-IF.
027900 0400-EXIT. EXIT.
028000     EJECT
028100******************************************************************
028200*   W R I T E   O N E   D A I L Y   S U M M A R Y   R E C O R D    *
028300******************************************************************
028400 0300-WRITE-DATE-BREAK.
028500     ADD 1 TO DATE-COUNT
028600     ADD DATE-PNL-SUM TO CUM-PNL
028700     MOVE BREAK-DATE      TO DS-DATE
028800     MOVE DATE-PNL-SUM    TO DS-PNL
028900     MOVE DATE-TRADE-COUNT TO DS-NUM-TRADES
029000     MOVE DATE-WIN-COUNT  TO DS-WINNING-TRADES
029100     MOVE DATE-LOSS-COUNT TO DS-LOSING-TRADES
029200     MOVE CUM-PNL         TO DS-CUM-PNL
029300     WRITE OSB-DAILY-SUMMARY-RECORD
029400     IF DATE-COUNT <= 2000
029500        SET DLY-IDX TO DATE-COUNT
029600        MOVE DATE-PNL-SUM TO DLY-PNL(DLY-IDX)
029700        MOVE CUM-PNL      TO DLY-CUM-PNL(DLY-IDX)
029800     ELSE
029900        DISPLAY PGMNAME ' DAILY TABLE FULL AT 2000 DATES - '
030000                BREAK-DATE ' EXCLUDED FROM SHARPE/DRAWDOWN.'
030100     END-IF
030200     IF SUMMARY-TRACE-ON
030300        DISPLAY PGMNAME ' DATE ' BREAK-DATE ' PNL=' DATE-PNL-SUM
030400                ' CUM WHOLE=' CUM-PNL-INT ' DEC=' CUM-PNL-DEC
030500     END-IF.
030600 0300-EXIT. EXIT.
030700     EJECT
030800******************************************************************
030900*             C O M P U T E   T H E   R U N   M E T R I C S       *
031000******************************************************************
031100 0800-COMPUTE-RUN-METRICS.
031200     MOVE CUM-PNL TO TOTAL-PNL
031300     COMPUTE AVG-DAILY-PNL ROUNDED = TOTAL-PNL / DATE-COUNT
031400     MOVE ZERO TO SUM-SQUARED-DEV
031500     MOVE ZERO TO POSITIVE-DATE-COUNT
031600     MOVE ZERO TO RUNNING-MAX-CUM
031700     MOVE ZERO TO MAX-DRAWDOWN
031800     PERFORM 0820-WALK-ONE-DATE THRU 0820-EXIT
031900         VARYING DLY-IDX FROM 1 BY 1
032000         UNTIL DLY-IDX > DATE-COUNT
032100     IF DATE-COUNT > 1
032200        COMPUTE VARIANCE = SUM-SQUARED-DEV / (DATE-COUNT - 1)
032300        MOVE VARIANCE TO SQRT-RADICAND
032400        PERFORM 0870-COMPUTE-SQUARE-ROOT THRU 0870-EXIT
032500        MOVE SQRT-RESULT TO STD-DEV
032600     ELSE
032700        MOVE ZERO TO STD-DEV
032800     END-IF
032900     IF STD-DEV = 0
033000        MOVE ZERO TO ME-SHARPE-RATIO
033100     ELSE
033200        COMPUTE ME-SHARPE-RATIO ROUNDED =
033300                AVG-DAILY-PNL / STD-DEV
033400     END-IF
033500     COMPUTE ME-WIN-RATE-PCT ROUNDED =
033600             (POSITIVE-DATE-COUNT / DATE-COUNT) * 100
033700     IF SUM-LOSSES = 0
033800        MOVE ZERO TO ME-PROFIT-FACTOR
033900     ELSE
034000        COMPUTE ME-PROFIT-FACTOR ROUNDED =
034100                SUM-WINS / SUM-LOSSES * -1
034200     END-IF
034300     MOVE TOTAL-PNL         TO ME-TOTAL-PNL
034400     MOVE AVG-DAILY-PNL     TO ME-AVG-DAILY-PNL
034500     MOVE MAX-DRAWDOWN      TO ME-MAX-DRAWDOWN
034600     MOVE TOTAL-TRADES      TO ME-TOTAL-TRADES
034700     MOVE WINNING-TRADES    TO ME-WINNING-TRADES
034800     MOVE LOSING-TRADES     TO ME-LOSING-TRADES
034900     MOVE MAX-WIN           TO ME-MAX-WIN
035000     MOVE MAX-LOSS          TO ME-MAX-LOSS
035100     IF WINNING-TRADES = 0
035200        MOVE ZERO TO ME-AVG-WIN
035300     ELSE
035400        COMPUTE ME-AVG-WIN ROUNDED = SUM-WINS / WINNING-TRADES
035500     END-IF
035600     IF LOSING-TRADES = 0
035700        MOVE ZERO TO ME-AVG-LOSS
035800     ELSE
035900        COMPUTE ME-AVG-LOSS ROUNDED = SUM-LOSSES / LOSING-TRADES
036000     END-IF
036100     IF SUMMARY-TRACE-ON
036200        DISPLAY PGMNAME ' TOTAL PNL WHOLE=' TOTAL-PNL-INT
036300                ' DEC=' TOTAL-PNL-DEC ' STD DEV=' STD-DEV
036400                ' MAX DRAWDOWN=' MAX-DRAWDOWN
036500     END-IF.
036600 0800-EXIT. EXIT.
036700     SKIP1
036800 0820-WALK-ONE-DATE.
036900     IF DLY-PNL(DLY-IDX) > 0
037000        ADD 1 TO POSITIVE-DATE-COUNT
037100     END-IF
037200     COMPUTE SUM-SQUARED-DEV = SUM-SQUARED-DEV +
037300             ((DLY-PNL(DLY-IDX) - AVG-DAILY-PNL) *
037400              (DLY-PNL(DLY-IDX) - AVG-DAILY-PNL))
037500     IF DLY-CUM-PNL(DLY-IDX) > RUNNING-MAX-CUM
037600        MOVE DLY-CUM-PNL(DLY-IDX) TO RUNNING-MAX-CUM
037700     END-IF
037800     COMPUTE DRAWDOWN =
037900             RUNNING-MAX-CUM - DLY-CUM-PNL(DLY-IDX)
038000     IF DRAWDOWN > MAX-DRAWDOWN
038100        MOVE DRAWDOWN TO MAX-DRAWDOWN
038200     END-IF.
038300 0820-EXIT. EXIT.
038400     EJECT
038500******************************************************************
038600*   H O U S E   S Q U A R E   R O O T   -   N E W T O N ' S        *
038700*                       M E T H O D                                *
038800******************************************************************
038900*        NO INTRINSIC SQRT ON THIS SHOP'S COMPILE PROCS.  STARTS
039000*        THE ESTIMATE AT HALF THE RADICAND (OR A SMALL FLOOR WHEN
039100*        THE RADICAND ITSELF IS TINY), THEN REFINES BY AVERAGING
039200*        THE ESTIMATE WITH RADICAND/ESTIMATE UNTIL TWO SUCCESSIVE
039300*        ESTIMATES AGREE TO A HUNDREDTH, OR TWENTY PASSES ARE
039400*        MADE - WHICHEVER COMES FIRST.
039500 0870-COMPUTE-SQUARE-ROOT.
039600     MOVE ZERO TO SQRT-ITER
039700     IF SQRT-RADICAND <= 0
039800        MOVE ZERO TO SQRT-RESULT
039900        GO TO 0870-EXIT
040000     END-IF
040100     COMPUTE SQRT-ESTIMATE = SQRT-RADICAND / 2
040200     IF SQRT-ESTIMATE = 0
040300        MOVE 0.01 TO SQRT-ESTIMATE
040400     END-IF
040500     PERFORM 0880-ONE-NEWTON-PASS THRU 0880-EXIT
040600         VARYING SQRT-ITER FROM 1 BY 1
040700         UNTIL SQRT-ITER > 20
040800     MOVE SQRT-ESTIMATE TO SQRT-RESULT.
040900 0870-EXIT. EXIT.
041000     SKIP1
041100 0880-ONE-NEWTON-PASS.
041200     MOVE SQRT-ESTIMATE TO SQRT-PRIOR-ESTIMATE
041300     COMPUTE SQRT-ESTIMATE ROUNDED =
041400             (SQRT-ESTIMATE +
041500              (SQRT-RADICAND / SQRT-ESTIMATE)) / 2
041600     IF (SQRT-ESTIMATE - SQRT-PRIOR-ESTIMATE) < 0.01 AND
041700        (SQRT-ESTIMATE - SQRT-PRIOR-ESTIMATE) > -0.01
041800        MOVE 21 TO SQRT-ITER
041900     END-IF.
042000 0880-EXIT. EXIT.
042100     EJECT
042200******************************************************************
042300*     W R I T E   T H E   O N E   M E T R I C S   R E C O R D      *
042400******************************************************************
042500 0850-WRITE-METRICS-RECORD.
042600     WRITE OSB-METRICS-RECORD
042700     IF SUMMARY-TRACE-ON
042800        DISPLAY PGMNAME ' RUN METRICS - TOTAL PNL=' ME-TOTAL-PNL
042900                ' TRADES=' ME-TOTAL-TRADES ' WIN RATE='
043000                ME-WIN-RATE-PCT ' SHARPE=' ME-SHARPE-RATIO
043100                ' MAX WIN WHOLE=' MAX-WIN-INT
043200                ' DEC=' MAX-WIN-DEC
043300     END-IF.
043400 0850-EXIT. EXIT.
043500     EJECT
043600******************************************************************
043700*                    C L O S E   T H E   F I L E S                *
043800******************************************************************
043900 0900-CLOSE-FILES.
044000     CLOSE TRADES-FILE
044100     CLOSE DAILY-FILE
044200     CLOSE METRICS-FILE.
044300 0900-EXIT. EXIT.
