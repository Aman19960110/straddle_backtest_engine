000100*----------------------------------------------------------------*
000200*  OSBCFG - RUN PARAMETER RECORD - STRADDLE BACKTEST ENGINE      *
000300*           80 bytes, fields prefixed CF-.                      *
000400*----------------------------------------------------------------*
000500*  Layout of the single control record read by OSBDRV01 at      *
000600*  start of run (CONFIG-FILE).  One record drives the whole     *
000700*  batch - entry/exit times, lot sizing, stop-loss/take-profit  *
000800*  thresholds, re-entry limits, commission and slippage.        *
000900*----------------------------------------------------------------*
001000 01  OSB-CONFIG-RECORD.
001100     05  CF-INDEX                     PIC X(10).
001200     05  CF-ENTRY-TIME                PIC X(08).
001300     05  CF-EXIT-TIME                 PIC X(08).
001400     05  CF-LOT-SIZE                  PIC 9(04).
001500     05  CF-LOT-MULTIPLIER            PIC 9(02).
001600     05  CF-STOP-LOSS-PCT             PIC S9(03)V99.
001700     05  CF-TAKE-PROFIT-PCT           PIC S9(03)V99.
001800     05  CF-TP-PRESENT                PIC X(01).
001900         88  CF-88-TP-ACTIVE                  VALUE 'Y'.
002000         88  CF-88-TP-NOT-ACTIVE              VALUE 'N'.
002100     05  CF-PER-LEG                   PIC X(01).
002200         88  CF-88-PER-LEG-MODE               VALUE 'Y'.
002300         88  CF-88-COMBINED-MODE              VALUE 'N'.
002400     05  CF-MAX-REENTRIES             PIC 9(02).
002500     05  CF-REENTRY-DELAY-MIN         PIC 9(03).
002600     05  CF-COMMISSION-PER-LOT        PIC S9(05)V99.
002700     05  CF-SLIPPAGE-POINTS           PIC S9(03)V99.
002800*          NOT CONSULTED BY ANY BUSINESS RULE - CARRIED FOR PARITY.
002900     05  CF-MAX-LOSS-PER-DAY          PIC S9(07)V99.
003000     05  FILLER                       PIC X(15).
