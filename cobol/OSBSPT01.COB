000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 6 Mar 1996            BY  RSHARMA VERSION 04
000300* LAST UPDATE ON 19 Oct 1994           BY  DKAPOOR VERSION 02
000400 ID DIVISION.
000500 PROGRAM-ID. OSBSPT01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              Called sub-module of the Options Straddle Backtester
001000              (OSB).  Owns SPOT-FILE end to end - opens it on the
001100              first call, holds its own read-ahead cursor across
001200              calls, and on each call returns the CLOSE of the
001300              first spot bar for the caller's date whose time is at
001400              or after the caller's search time.  SPOT-FILE is read
001500              forward only; the driver always asks for times in
001600              non-decreasing order within a date and for dates in
001700              non-decreasing order across the run, so no re-open or
001800              backward re-positioning is ever required.
001900
002000 DATE-WRITTEN. 14 AUG 94.
002100 DATE-COMPILED.
002200 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
002300*----------------------------------------------------------------*
002400*                     CHANGE LOG                                 *
002500*----------------------------------------------------------------*
002600* 14 AUG 94  DKAPOOR  REQ 4471   ORIGINAL VERSION - ONE LOOK-UP    *
002700*                                PER DATE ONLY (NO RE-ENTRY).      *
002800* 19 OCT 94  DKAPOOR  REQ 4502   ADDED THE READ-AHEAD CURSOR SO    *
002900*                                THIS MODULE CAN ALSO SERVICE THE  *
003000*                                RE-ENTRY LOOK-UP WITHOUT REWINDING*
003100*                                SPOT-FILE.                        *
003200* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - BR-DATE-   *
003300*                                YYYY IS ALREADY 4 DIGITS - NO     *
003400*                                CHANGE.                           *
003500* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED NO  *
003600*                                2-DIGIT YEAR COMPARISON IS DONE   *
003700*                                ANYWHERE IN THIS MEMBER.          *
003800* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE  *
003900*                                UNDER ENTERPRISE COBOL V5.        *
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-1 ON STATUS IS SPOT-TRACE-ON.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SPOT-FILE ASSIGN TO OSBSPTIN
005100            FILE STATUS IS FS-SPOT-FILE.
005200     EJECT
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SPOT-FILE
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800     COPY OSBBAR REPLACING OSB-PRICE-BAR-RECORD BY SPOT-BAR-RECORD.
005900     EJECT
006000 WORKING-STORAGE SECTION.
006100 77  PGMNAME                 PIC X(8) VALUE 'OSBSPT01'.
006200 77  CALL-COUNT           PIC 9(06) BINARY VALUE ZERO.
006300 77  BARS-READ            PIC 9(08) BINARY VALUE ZERO.
006400     SKIP1
006500 01  SWITCHES.
006600     05  FIRST-CALL-FLAG          PIC X(01) VALUE 'Y'.
006700         88  FIRST-CALL               VALUE 'Y'.
006800     05  SPOT-EOF-FLAG            PIC X(01) VALUE 'N'.
006900         88  SPOT-EOF                  VALUE 'Y'.
007000     05  FILLER                      PIC X(02).
007100 01  FILE-STATUSES.
007200     05  FS-SPOT-FILE             PIC X(02) VALUE '00'.
007300     05  FILLER                   PIC X(02).
007400     SKIP1
007500*        READ-AHEAD BUFFER - THE MOST RECENTLY READ SPOT BAR, KEPT
007600*        BETWEEN CALLS.
007700 01  SPOT-CURRENT.
007800     05  SC-DATE                PIC X(10).
007810     05  SC-DATE-R REDEFINES SC-DATE.
007820         10  SC-YYYY            PIC 9(04).
007830         10  FILLER                PIC X(01).
007840         10  SC-MM              PIC 9(02).
007850         10  FILLER                PIC X(01).
007860         10  SC-DD              PIC 9(02).
007900     05  SC-TIME                PIC X(08).
008000     05  SC-CLOSE               PIC S9(07)V99.
008100 01  SPOT-CURRENT-R REDEFINES SPOT-CURRENT.
008200     05  SC-DATETIME             PIC X(18).
008300     05  FILLER                     PIC X(09).
008350     SKIP1
008360*        SIGN-SEPARATED VIEW OF THE FOUND CLOSE, FOR THE TRACE LINE.
008370 01  FOUND-CLOSE-WORK.
008380     05  FC-WORK                PIC S9(07)V99 VALUE ZERO.
008390     05  FC-WORK-R REDEFINES FC-WORK.
008400         10  FC-INT             PIC S9(07).
008410         10  FC-DEC             PIC 9(02).
008420     EJECT
008500 LINKAGE SECTION.
008600 01  SPOT-LOOKUP-PARMS.
008700     05  SEARCH-DATE            PIC X(10).
008800     05  SEARCH-TIME            PIC X(08).
008900     05  FOUND-FLAG             PIC X(01).
009000         88  FOUND                   VALUE 'Y'.
009100     05  FOUND-CLOSE            PIC S9(07)V99.
009200     05  FOUND-TIME             PIC X(08).
009300     EJECT
009400 PROCEDURE DIVISION USING SPOT-LOOKUP-PARMS.
009500******************************************************************
009600*                    M A I N   L I N E                            *
009700******************************************************************
009800 0000-MAIN-LINE.
009900     ADD 1 TO CALL-COUNT
010000     IF FIRST-CALL
010100        PERFORM 0100-OPEN-SPOT-FILE THRU 0100-EXIT
010200        MOVE 'N' TO FIRST-CALL-FLAG
010300     END-IF
010400     MOVE 'N' TO FOUND-FLAG
010500     MOVE ZERO TO FOUND-CLOSE
010600     MOVE SPACES TO FOUND-TIME
010700     PERFORM 0200-ADVANCE-TO-TARGET THRU 0200-EXIT
010800     GOBACK.
010900     EJECT
011000******************************************************************
011100*              O P E N   S P O T - F I L E                        *
011200******************************************************************
011300 0100-OPEN-SPOT-FILE.
011400     OPEN INPUT SPOT-FILE
011500     IF FS-SPOT-FILE NOT = '00'
011600        DISPLAY PGMNAME ' UNABLE TO OPEN SPOT-FILE, STATUS '
011700                FS-SPOT-FILE
011800        MOVE 92 TO RETURN-CODE
011900        STOP RUN
012000     END-IF
012100     PERFORM 0900-READ-NEXT-SPOT-BAR THRU 0900-EXIT.
012200 0100-EXIT. EXIT.
012300     EJECT
012400******************************************************************
012500*   A D V A N C E   T H E   C U R S O R   T O   T H E   T A R G E T *
012600******************************************************************
012700 0200-ADVANCE-TO-TARGET.
012800     PERFORM 0210-CURSOR-BEFORE-TARGET THRU 0210-EXIT
012900         UNTIL SPOT-EOF
013000            OR SC-DATE > SEARCH-DATE
013100            OR (SC-DATE = SEARCH-DATE AND
013200                SC-TIME NOT < SEARCH-TIME)
013300     IF SPOT-EOF OR SC-DATE NOT = SEARCH-DATE
013400        GO TO 0200-EXIT
013500     END-IF
013600     MOVE 'Y' TO FOUND-FLAG
013700     MOVE SC-CLOSE TO FOUND-CLOSE
013800     MOVE SC-TIME  TO FOUND-TIME
013850     MOVE FOUND-CLOSE TO FC-WORK
013900     IF SPOT-TRACE-ON
014000        DISPLAY PGMNAME ' CALL ' CALL-COUNT ' BARS READ '
014050                BARS-READ ' FOUND YMD ' SC-YYYY '/'
014060                SC-MM '/' SC-DD ' CLOSE WHOLE=' FC-INT
014100                ' DEC=' FC-DEC
014300     END-IF.
014400 0200-EXIT. EXIT.
014500     SKIP1
014600 0210-CURSOR-BEFORE-TARGET.
014700     PERFORM 0900-READ-NEXT-SPOT-BAR THRU 0900-EXIT.
014800 0210-EXIT. EXIT.
014900     EJECT
015000******************************************************************
015100*              R E A D   T H E   N E X T   B A R                  *
015200******************************************************************
015300 0900-READ-NEXT-SPOT-BAR.
015400     READ SPOT-FILE
015500         AT END
015600             SET SPOT-EOF TO TRUE
015700     END-READ
015800     IF NOT SPOT-EOF
015900        MOVE BR-DATE  TO SC-DATE
016000        MOVE BR-TIME  TO SC-TIME
016100        MOVE BR-CLOSE TO SC-CLOSE
016200        ADD 1 TO BARS-READ
016300     END-IF.
016400 0900-EXIT. EXIT.
