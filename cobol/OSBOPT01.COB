000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 6 Mar 1996            BY  RSHARMA VERSION 03
000300* LAST UPDATE ON 19 Oct 1994           BY  DKAPOOR VERSION 02
000400 ID DIVISION.
000500 PROGRAM-ID. OSBOPT01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              Called sub-module of the Options Straddle Backtester
001000              (OSB).  Given a trading date and a strike, rescans
001100              OPTION-FILE from the top and returns two minute-bar
001200              tables - the CALL leg and the PUT leg for that date
001300              and strike, each in the ascending time order they
001400              appear within OPTION-FILE.  OPTION-FILE holds bars for
001500              every strike and right traded in the run, so unlike
001600              the spot look-up module (OSBSPT01) this module cannot
001700              keep a forward-only cursor across calls - a fresh
001800              re-entry attempt may ask for a different strike than
001900              the previous attempt, so a full rescan is done on
002000              every call.
002100
002200 DATE-WRITTEN. 14 AUG 94.
002300 DATE-COMPILED.
002400 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
002500*----------------------------------------------------------------*
002600*                     CHANGE LOG                                 *
002700*----------------------------------------------------------------*
002800* 14 AUG 94  DKAPOOR  REQ 4471   ORIGINAL VERSION.                 *
002900* 19 OCT 94  DKAPOOR  REQ 4502   TABLE SIZE RAISED FROM 250 TO 400 *
003000*                                ENTRIES PER LEG TO COVER A FULL   *
003100*                                TRADING SESSION AT ONE-MINUTE     *
003200*                                GRANULARITY.                      *
003300* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - BR-DATE-   *
003400*                                YYYY IS ALREADY 4 DIGITS - NO     *
003500*                                CHANGE.                           *
003600* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED.    *
003700* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE  *
003800*                                UNDER ENTERPRISE COBOL V5.        *
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-2 ON STATUS IS OPTION-TRACE-ON.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTION-FILE ASSIGN TO OSBOPTIN
005000            FILE STATUS IS FS-OPTION-FILE.
005100     EJECT
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  OPTION-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD.
005700     COPY OSBBAR REPLACING OSB-PRICE-BAR-RECORD BY OPTION-BAR-RECORD.
005800     EJECT
005900 WORKING-STORAGE SECTION.
006000 77  PGMNAME                 PIC X(8) VALUE 'OSBOPT01'.
006100 77  CALL-COUNT           PIC 9(06) BINARY VALUE ZERO.
006200 77  BARS-READ            PIC 9(08) BINARY VALUE ZERO.
006300     SKIP1
006400 01  SWITCHES.
006500     05  OPTION-EOF-FLAG          PIC X(01) VALUE 'N'.
006600         88  OPTION-EOF                VALUE 'Y'.
006700     05  FILLER                      PIC X(03).
006800 01  FILE-STATUSES.
006900     05  FS-OPTION-FILE           PIC X(02) VALUE '00'.
007000     05  FILLER                   PIC X(02).
007100     SKIP1
007200*        DATE/TIME CONCATENATION WORK AREA - BUILDS THE 19-BYTE
007300*        TIMESTAMP CARRIED IN THE TWO OUTPUT TABLES.
007400 01  DATETIME-BUILD.
007500     05  DTB-DATE                 PIC X(10).
007510     05  DTB-DATE-R REDEFINES DTB-DATE.
007520         10  DTB-YYYY             PIC 9(04).
007530         10  FILLER                  PIC X(01).
007540         10  DTB-MM               PIC 9(02).
007550         10  FILLER                  PIC X(01).
007560         10  DTB-DD               PIC 9(02).
007600     05  DTB-SPACE                PIC X(01) VALUE SPACE.
007700     05  DTB-TIME                 PIC X(08).
007800 01  DATETIME-FLAT REDEFINES DATETIME-BUILD
007900                                      PIC X(19).
007950     SKIP1
007960*        ALPHA VIEW OF THE REQUESTED STRIKE, FOR THE TRACE LINE.
007970 01  STRIKE-DISPLAY.
007980     05  STRIKE-DISP-NUM         PIC 9(06) VALUE ZERO.
007990 01  STRIKE-DISP-ALPHA REDEFINES STRIKE-DISPLAY PIC X(06).
008000     EJECT
008100 LINKAGE SECTION.
008200 01  OPTION-PARMS.
008300     05  TRADE-DATE               PIC X(10).
008400     05  STRIKE                   PIC 9(06).
008500     05  CE-FOUND-FLAG            PIC X(01).
008600         88  CE-FOUND                  VALUE 'Y'.
008700     05  PE-FOUND-FLAG            PIC X(01).
008800         88  PE-FOUND                  VALUE 'Y'.
008900     05  CE-COUNT                 PIC S9(04) BINARY.
009000     05  PE-COUNT                 PIC S9(04) BINARY.
009100     05  CE-TABLE.
009200         10  CE-ENTRY OCCURS 400 TIMES INDEXED BY CE-IDX.
009300             15  CE-DATETIME       PIC X(19).
009400             15  CE-CLOSE          PIC S9(07)V99.
009500     05  PE-TABLE.
009600         10  PE-ENTRY OCCURS 400 TIMES INDEXED BY PE-IDX.
009700             15  PE-DATETIME       PIC X(19).
009800             15  PE-CLOSE          PIC S9(07)V99.
009900     05  FILLER                      PIC X(08).
010000     EJECT
010100 PROCEDURE DIVISION USING OPTION-PARMS.
010200******************************************************************
010300*                    M A I N   L I N E                            *
010400******************************************************************
010500 0000-MAIN-LINE.
010600     ADD 1 TO CALL-COUNT
010610     MOVE STRIKE TO STRIKE-DISP-NUM
010700     MOVE 'N' TO CE-FOUND-FLAG
010800     MOVE 'N' TO PE-FOUND-FLAG
010900     MOVE ZERO TO CE-COUNT
011000     MOVE ZERO TO PE-COUNT
011100     PERFORM 0100-OPEN-AND-SCAN THRU 0100-EXIT
011200     IF CE-COUNT > 0
011300        MOVE 'Y' TO CE-FOUND-FLAG
011400     END-IF
011500     IF PE-COUNT > 0
011600        MOVE 'Y' TO PE-FOUND-FLAG
011700     END-IF
011800     IF OPTION-TRACE-ON
011900        DISPLAY PGMNAME ' CALL ' CALL-COUNT ' STRIKE '
012000                STRIKE-DISP-ALPHA ' CE=' CE-COUNT
012050                ' PE=' PE-COUNT
012100     END-IF
012200     GOBACK.
012300     EJECT
012400******************************************************************
012500*           O P E N   A N D   S C A N   O P T I O N - F I L E      *
012600******************************************************************
012700 0100-OPEN-AND-SCAN.
012800     MOVE 'N' TO OPTION-EOF-FLAG
012900     OPEN INPUT OPTION-FILE
013000     IF FS-OPTION-FILE NOT = '00'
013100        DISPLAY PGMNAME ' UNABLE TO OPEN OPTION-FILE, STATUS '
013200                FS-OPTION-FILE
013300        MOVE 93 TO RETURN-CODE
013400        STOP RUN
013500     END-IF
013600     PERFORM 0110-SCAN-ONE-BAR THRU 0110-EXIT
013700         UNTIL OPTION-EOF
013800     CLOSE OPTION-FILE.
013900 0100-EXIT. EXIT.
014000     SKIP1
014100 0110-SCAN-ONE-BAR.
014200     READ OPTION-FILE
014300         AT END
014400             SET OPTION-EOF TO TRUE
014500     END-READ
014600     IF OPTION-EOF
014700        GO TO 0110-EXIT
014800     END-IF
014900     ADD 1 TO BARS-READ
015000     IF BR-DATE NOT = TRADE-DATE OR BR-STRIKE NOT = STRIKE
015100        GO TO 0110-EXIT
015150     END-IF
015160     MOVE BR-DATE TO DTB-DATE
015170     IF OPTION-TRACE-ON
015180        DISPLAY PGMNAME ' MATCHED BAR YMD ' DTB-YYYY '/'
015190                DTB-MM '/' DTB-DD
015200     END-IF
015300     IF BR-88-CALL
015400        PERFORM 0200-APPEND-CE-BAR THRU 0200-EXIT
015500     ELSE
015600        IF BR-88-PUT
015700           PERFORM 0300-APPEND-PE-BAR THRU 0300-EXIT
015800        END-IF
015900     END-IF.
016000 0110-EXIT. EXIT.
016100     EJECT
016200******************************************************************
016300*                A P P E N D   O N E   C A L L   B A R             *
016400******************************************************************
016500 0200-APPEND-CE-BAR.
016600     IF CE-COUNT >= 400
016700        DISPLAY PGMNAME ' CALL-LEG TABLE FULL AT 400 ENTRIES - '
016800                'REMAINING BARS FOR ' TRADE-DATE ' IGNORED.'
016900        GO TO 0200-EXIT
017000     END-IF
017100     ADD 1 TO CE-COUNT
017200     SET CE-IDX TO CE-COUNT
017300     MOVE BR-DATE  TO DTB-DATE
017400     MOVE BR-TIME  TO DTB-TIME
017500     MOVE DATETIME-FLAT TO CE-DATETIME(CE-IDX)
017600     MOVE BR-CLOSE TO CE-CLOSE(CE-IDX).
017700 0200-EXIT. EXIT.
017800     SKIP1
017900******************************************************************
018000*                A P P E N D   O N E   P U T   B A R               *
018100******************************************************************
018200 0300-APPEND-PE-BAR.
018300     IF PE-COUNT >= 400
018400        DISPLAY PGMNAME ' PUT-LEG TABLE FULL AT 400 ENTRIES - '
018500                'REMAINING BARS FOR ' TRADE-DATE ' IGNORED.'
018600        GO TO 0300-EXIT
018700     END-IF
018800     ADD 1 TO PE-COUNT
018900     SET PE-IDX TO PE-COUNT
019000     MOVE BR-DATE  TO DTB-DATE
019100     MOVE BR-TIME  TO DTB-TIME
019200     MOVE DATETIME-FLAT TO PE-DATETIME(PE-IDX)
019300     MOVE BR-CLOSE TO PE-CLOSE(PE-IDX).
019400 0300-EXIT. EXIT.
