000100*----------------------------------------------------------------*
000200*  OSBBAR - MINUTE PRICE BAR - UNDERLYING AND OPTION LEGS        *
000300*           48 bytes, fields prefixed BR-.                      *
000400*----------------------------------------------------------------*
000500*  One record per instrument-minute.  The same layout serves    *
000600*  SPOT-FILE (BR-RIGHT = SPOT, BR-STRIKE = zero) and             *
000700*  OPTION-FILE (BR-RIGHT = CALL or PUT, BR-STRIKE = the strike   *
000800*  traded).  Bars for a given instrument arrive in ascending     *
000900*  date/time order - no re-sort is performed on read.            *
001000*----------------------------------------------------------------*
001100 01  OSB-PRICE-BAR-RECORD.
001200     05  BR-DATE                      PIC X(10).
001300     05  BR-DATE-R REDEFINES BR-DATE.
001400         10  BR-DATE-YYYY              PIC 9(04).
001500         10  FILLER                    PIC X(01).
001600         10  BR-DATE-MM                PIC 9(02).
001700         10  FILLER                    PIC X(01).
001800         10  BR-DATE-DD                PIC 9(02).
001900     05  BR-TIME                      PIC X(08).
002000     05  BR-TIME-R REDEFINES BR-TIME.
002100         10  BR-TIME-HH                PIC 9(02).
002200         10  FILLER                    PIC X(01).
002300         10  BR-TIME-MI                PIC 9(02).
002400         10  FILLER                    PIC X(01).
002500         10  BR-TIME-SS                PIC 9(02).
002600     05  BR-SYMBOL                    PIC X(10).
002700     05  BR-RIGHT                     PIC X(04).
002800         88  BR-88-SPOT                        VALUE 'SPOT'.
002900         88  BR-88-CALL                        VALUE 'CALL'.
003000         88  BR-88-PUT                         VALUE 'PUT '.
003100     05  BR-STRIKE                    PIC 9(06).
003200     05  BR-CLOSE                     PIC S9(07)V99.
003300     05  FILLER                       PIC X(01).
