000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 6 Mar 1996            BY  RSHARMA VERSION 03
000300* LAST UPDATE ON 14 Aug 1994           BY  DKAPOOR VERSION 01
000400 ID DIVISION.
000500 PROGRAM-ID. OSBATM01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              Called sub-module of the Options Straddle Backtester
001000              (OSB).  Given an underlying close and an index name,
001100              returns the at-the-money strike - the underlying
001200              rounded to the nearest multiple of that index's strike
001300              interval.  Rounding is nearest, ties away from zero.
001400
001500 DATE-WRITTEN. 14 AUG 94.
001600 DATE-COMPILED.
001700 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
001800*----------------------------------------------------------------*
001900*                     CHANGE LOG                                 *
002000*----------------------------------------------------------------*
002100* 14 AUG 94  DKAPOOR  REQ 4471   ORIGINAL VERSION - NIFTY (50) AND*
002200*                                BANKNIFTY (100) ONLY.             *
002300* 11 JAN 95  RSHARMA  REQ 4618   ADDED FINNIFTY (50) AND           *
002400*                                MIDCPNIFTY (25) TO THE INTERVAL   *
002500*                                TABLE.  UNRECOGNISED INDEX NAMES  *
002600*                                NOW DEFAULT TO A 50-POINT         *
002700*                                INTERVAL RATHER THAN ABENDING.    *
002800* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - NO DATE    *
002900*                                FIELDS IN THIS MEMBER - NO CHANGE.*
003000* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED.    *
003100* 22 FEB 99  PNAIDU   REQ 5203   ROUNDED MODE CONFIRMED AS NEAREST *
003200*                                -AWAY-FROM-ZERO ON ALL COMPILES   *
003300*                                FOR YEAR-2000 REGRESSION.         *
003400* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE  *
003500*                                UNDER ENTERPRISE COBOL V5.        *
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-370.
004000 OBJECT-COMPUTER. IBM-370.
004300     EJECT
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 77  PGMNAME                 PIC X(8) VALUE 'OSBATM01'.
004700 77  INTERVAL             PIC 9(04) BINARY VALUE 50.
004800 77  STRIKE-UNITS         PIC S9(07) BINARY VALUE ZERO.
004900     SKIP1
005000*        STRIKE-INTERVAL TABLE, ONE ENTRY PER RECOGNISED INDEX
005100 01  INTERVAL-TABLE.
005200     05  FILLER PIC X(14) VALUE 'NIFTY     0050'.
005300     05  FILLER PIC X(14) VALUE 'BANKNIFTY 0100'.
005400     05  FILLER PIC X(14) VALUE 'FINNIFTY  0050'.
005500     05  FILLER PIC X(14) VALUE 'MIDCPNIFTY0025'.
005600 01  INTERVAL-TABLE-R REDEFINES INTERVAL-TABLE.
005700     05  IT-ENTRY OCCURS 4 TIMES INDEXED BY IT-IDX.
005800         10  IT-INDEX-NAME     PIC X(10).
005900         10  IT-INTERVAL       PIC 9(04).
006000     SKIP1
006100 01  UNDERLYING-WORK.
006200     05  UNDERLYING-AMT       PIC S9(07)V99.
006300     05  UNDERLYING-R REDEFINES UNDERLYING-AMT.
006400         10  UL-WHOLE          PIC S9(07).
006500         10  UL-DECIMAL        PIC 9(02).
006600     SKIP1
006700*        NUMERIC/ALPHA DUAL VIEW OF THE CHOSEN INTERVAL, USED ONLY
006800*        TO FORMAT THE CONFIRMATION LINE BELOW.
006900 01  INTERVAL-DISPLAY.
007000     05  INTERVAL-DISP-NUM    PIC 9(04) VALUE ZERO.
007100 01  INTERVAL-DISP-ALPHA REDEFINES INTERVAL-DISPLAY PIC X(04).
007200     EJECT
007300 LINKAGE SECTION.
007400 01  ATM-PARMS.
007500     05  INDEX-NAME           PIC X(10).
007600     05  UNDERLYING           PIC S9(07)V99.
007700     05  ATM-STRIKE           PIC 9(06).
007800     EJECT
007900 PROCEDURE DIVISION USING ATM-PARMS.
008000******************************************************************
008100*                    M A I N   L I N E                            *
008200******************************************************************
008300 0000-MAIN-LINE.
008400     PERFORM 0100-LOOK-UP-INTERVAL THRU 0100-EXIT
008500     PERFORM 0200-COMPUTE-ATM-STRIKE THRU 0200-EXIT
008600     GOBACK.
008700     EJECT
008800******************************************************************
008900*   L O O K   U P   T H E   S T R I K E   I N T E R V A L          *
009000******************************************************************
009100 0100-LOOK-UP-INTERVAL.
009200     MOVE UNDERLYING TO UNDERLYING-AMT
009300     MOVE 50 TO INTERVAL
009400     SET IT-IDX TO 1
009500     SEARCH IT-ENTRY
009600         AT END
009700             DISPLAY PGMNAME ' UNKNOWN INDEX ' INDEX-NAME
009800                     ' UNDERLYING WHOLE=' UL-WHOLE
009900                     ' DEC=' UL-DECIMAL
010000                     ' - DEFAULTING TO A 50-POINT INTERVAL.'
010100         WHEN IT-INDEX-NAME(IT-IDX) = INDEX-NAME
010200             MOVE IT-INTERVAL(IT-IDX) TO INTERVAL
010300     END-SEARCH
010400     MOVE INTERVAL TO INTERVAL-DISP-NUM
010500     DISPLAY PGMNAME ' INDEX ' INDEX-NAME
010600             ' INTERVAL SELECTED = ' INTERVAL-DISP-ALPHA.
010700 0100-EXIT. EXIT.
010800     EJECT
010900******************************************************************
011000*   C O M P U T E   T H E   A T - T H E - M O N E Y   S T R I K E  *
011100******************************************************************
011200 0200-COMPUTE-ATM-STRIKE.
011300*        UNDERLYING DIVIDED BY THE INTERVAL, ROUNDED NEAREST WITH
011400*        TIES AWAY FROM ZERO (ROUNDED MODE = NEAREST-AWAY-FROM-ZERO
011500*        IS THE COMPILER DEFAULT ON THIS SHOP'S COMPILE PROCS - SEE
011600*        THE 22 FEB 99 CHANGE-LOG ENTRY ABOVE), THEN MULTIPLIED
011700*        BACK OUT TO GIVE THE NEAREST TRADEABLE STRIKE.
011800     MOVE UNDERLYING TO UNDERLYING-AMT
011900     COMPUTE STRIKE-UNITS ROUNDED =
012000             UNDERLYING-AMT / INTERVAL
012100     COMPUTE ATM-STRIKE = STRIKE-UNITS * INTERVAL.
012200 0200-EXIT. EXIT.
