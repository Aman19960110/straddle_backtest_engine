000100*----------------------------------------------------------------*
000200*  OSBTRD - TRADE RESULT RECORD - ONE PER ENTRY/RE-ENTRY         *
000300*           150 bytes, fields prefixed TR-.                     *
000400*----------------------------------------------------------------*
000500*  Written by OSBDRV01 to TRADES-FILE as each attempt (first     *
000600*  entry or re-entry) settles; re-read sequentially by OSBSUM01  *
000700*  to build the daily control break and the run metrics.         *
000800*----------------------------------------------------------------*
000900 01  OSB-TRADE-RECORD.
001000     05  TR-DATE                      PIC X(10).
001100     05  TR-REENTRY                   PIC 9(02).
001200     05  TR-UNDERLYING                PIC S9(07)V99.
001300     05  TR-ATM-STRIKE                PIC 9(06).
001400     05  TR-CE-ENTRY                  PIC S9(07)V99.
001500     05  TR-PE-ENTRY                  PIC S9(07)V99.
001600     05  TR-CE-EXIT                   PIC S9(07)V99.
001700     05  TR-PE-EXIT                   PIC S9(07)V99.
001800     05  TR-PNL                       PIC S9(09)V99.
001900     05  TR-EXIT-REASON               PIC X(10).
002000         88  TR-88-STOP-LOSS                   VALUE 'StopLoss'.
002100         88  TR-88-TAKE-PROFIT                 VALUE 'TakeProfit'.
002200         88  TR-88-TIME-EXIT                   VALUE 'Exit'.
002300     05  TR-ENTRY-TIME                PIC X(19).
002400     05  TR-EXIT-TIME                 PIC X(19).
002500     05  TR-CUM-PNL                   PIC S9(09)V99.
002600     05  TR-SIGN-VIEW REDEFINES TR-CUM-PNL.
002700         10  TR-CUM-PNL-INT            PIC S9(09).
002800         10  TR-CUM-PNL-DEC            PIC 9(02).
002900     05  FILLER                       PIC X(17).
