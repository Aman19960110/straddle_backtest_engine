000100*----------------------------------------------------------------*
000200*  OSBMET - PERFORMANCE METRICS RECORD - ONE PER RUN             *
000300*           124 bytes, fields prefixed ME-.                     *
000400*----------------------------------------------------------------*
000500*  Written once by OSBSUM01 after the daily control break has    *
000600*  completed - the thirteen run-level figures of merit.          *
000700*----------------------------------------------------------------*
000800 01  OSB-METRICS-RECORD.
000900     05  ME-TOTAL-PNL                 PIC S9(09)V99.
001000     05  ME-AVG-DAILY-PNL             PIC S9(09)V99.
001100     05  ME-WIN-RATE-PCT              PIC S9(05)V99.
001200     05  ME-SHARPE-RATIO              PIC S9(05)V99.
001300     05  ME-MAX-DRAWDOWN              PIC S9(09)V99.
001400     05  ME-TOTAL-TRADES              PIC 9(06).
001500     05  ME-WINNING-TRADES            PIC 9(06).
001600     05  ME-LOSING-TRADES             PIC 9(06).
001700     05  ME-AVG-WIN                   PIC S9(09)V99.
001800     05  ME-AVG-LOSS                  PIC S9(09)V99.
001900     05  ME-MAX-WIN                   PIC S9(09)V99.
002000     05  ME-MAX-LOSS                  PIC S9(09)V99.
002100     05  ME-PROFIT-FACTOR             PIC S9(05)V99.
002200     05  FILLER                       PIC X(08).
