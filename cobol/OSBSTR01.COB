000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 22 Feb 1999           BY  PNAIDU  VERSION 06
000300* LAST UPDATE ON 6 Mar 1996            BY  RSHARMA VERSION 04
000400 ID DIVISION.
000500 PROGRAM-ID. OSBSTR01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              Called sub-module of the Options Straddle Backtester
001000              (OSB).  This is the strategy engine - given a trading
001100              date, strike, entry time and hard exit time, it CALLs
001200              OSBOPT01 for the call and put minute-bar legs, joins
001300              them minute-by-minute from the entry time forward,
001400              walks the join applying the stop-loss/take-profit
001500              rule (per-leg or combined, per the run's CF-PER-LEG
001600              switch) at every minute, and returns the settled
001700              trade - entry/exit prices per leg, net P&L after
001800              slippage and commission, the exit reason and exit
001900              time, and the minute-by-minute P&L trail for the
002000              intraday report.
002100
002200 DATE-WRITTEN. 14 AUG 94.
002300 DATE-COMPILED.
002400 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
002500*----------------------------------------------------------------*
002600*                     CHANGE LOG                                 *
002700*----------------------------------------------------------------*
002800* 14 AUG 94  DKAPOOR  REQ 4471   ORIGINAL VERSION - PER-LEG STOP  *
002900*                                LOSS ONLY, NO TAKE-PROFIT.        *
003000* 02 SEP 94  DKAPOOR  REQ 4471   ADDED TAKE-PROFIT AND THE         *
003100*                                COMBINED (NON PER-LEG) MODE.      *
003200* 19 OCT 94  DKAPOOR  REQ 4502   SLIPPAGE AND COMMISSION MOVED     *
003300*                                INTO THIS MODULE FROM THE DRIVER  *
003400*                                SO THE STRATEGY OWNS THE WHOLE    *
003500*                                NET P AND L CALCULATION.          *
003600* 11 JAN 95  RSHARMA  REQ 4618   NO CHANGE - INDEX-SPECIFIC LOGIC  *
003700*                                LIVES ENTIRELY IN OSBATM01.       *
003800* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - TIMESTAMPS *
003900*                                ALREADY CARRY A 4-DIGIT YEAR - NO *
004000*                                CHANGE.                           *
004100* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED.    *
004200* 22 FEB 99  PNAIDU   REQ 5203   BUG - PERCENTAGE COMPARISONS WERE *
004300*                                TRUNCATING TO WHOLE POINTS BEFORE *
004400*                                COMPARING TO THE THRESHOLD.       *
004500*                                REWORKED 0500-CHECK-PER-LEG AND    *
004600*                                0600-CHECK-COMBINED TO CARRY THE  *
004700*                                FULL TWO DECIMAL PLACES THROUGH   *
004800*                                THE COMPARISON, PER THE YEAR-2000 *
004900*                                REGRESSION SUITE FINDING.         *
005000* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE  *
005100*                                UNDER ENTERPRISE COBOL V5.        *
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-3 ON STATUS IS STRATEGY-TRACE-ON.
006000     EJECT
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 77  PGMNAME                 PIC X(8) VALUE 'OSBSTR01'.
006400 77  CALL-COUNT           PIC 9(06) BINARY VALUE ZERO.
006500 77  CE-SUB               PIC S9(04) BINARY VALUE ZERO.
006600 77  PE-SUB               PIC S9(04) BINARY VALUE ZERO.
006700 77  JOIN-SUB             PIC S9(04) BINARY VALUE ZERO.
006800     SKIP1
006900 01  SWITCHES.
007000     05  EXIT-TRIGGERED-FLAG      PIC X(01) VALUE 'N'.
007100         88  EXIT-TRIGGERED            VALUE 'Y'.
007200     05  FILLER                      PIC X(03).
007300     SKIP1
007400*        LEG BAR TABLES CALLED/RETURNED BY OSBOPT01 - LAYOUT MUST
007500*        STAY IN STEP WITH OPTION-PARMS IN THAT MEMBER.
007600 01  OPTION-LEGS-PARMS.
007700     05  OL-TRADE-DATE            PIC X(10).
007800     05  OL-STRIKE                PIC 9(06).
007900     05  OL-STRIKE-ALPHA REDEFINES OL-STRIKE
008000                                      PIC X(06).
008100     05  OL-CE-FOUND-FLAG         PIC X(01).
008200         88  CE-FOUND                  VALUE 'Y'.
008300     05  OL-PE-FOUND-FLAG         PIC X(01).
008400         88  PE-FOUND                  VALUE 'Y'.
008500     05  CE-COUNT                 PIC S9(04) BINARY.
008600     05  PE-COUNT                 PIC S9(04) BINARY.
008700     05  CE-TABLE.
008800         10  CE-BAR OCCURS 400 TIMES INDEXED BY CE-IDX.
008900             15  CE-DATETIME       PIC X(19).
009000             15  CE-CLOSE          PIC S9(07)V99.
009100     05  PE-TABLE.
009200         10  PE-BAR OCCURS 400 TIMES INDEXED BY PE-IDX.
009300             15  PE-DATETIME       PIC X(19).
009400             15  PE-CLOSE          PIC S9(07)V99.
009500     05  FILLER                      PIC X(08).
009600     SKIP1
009700*        JOINED MINUTE TABLE - ONLY MINUTES PRESENT IN BOTH LEGS
009800*        FROM THE ENTRY TIME THROUGH THE HARD EXIT TIME.
009900 01  JOIN-TABLE.
010000     05  JOIN-ENTRY OCCURS 400 TIMES INDEXED BY JOIN-IDX.
010100         10  JOIN-DATETIME         PIC X(19).
010200         10  JOIN-CE-CLOSE         PIC S9(07)V99.
010300         10  JOIN-PE-CLOSE         PIC S9(07)V99.
010400 77  JOIN-COUNT           PIC S9(04) BINARY VALUE ZERO.
010500     SKIP1
010600*        PERCENTAGE WORK AREAS - THE 22 FEB 99 FIX KEEPS ALL OF
010700*        THESE AT TWO DECIMAL PLACES THROUGHOUT.
010800 01  PERCENT-WORK.
010900     05  CE-CHANGE-PCT            PIC S9(05)V99.
011000     05  PE-CHANGE-PCT            PIC S9(05)V99.
011100     05  COMBINED-CHANGE-PCT      PIC S9(05)V99.
011200     05  FILLER                      PIC X(06).
011300*        WHOLE/DECIMAL VIEW OF THE COMBINED-MODE PERCENTAGE, USED
011400*        ONLY BY THE COMBINED-MODE TRACE DISPLAY IN 0600.
011500 01  COMBINED-PCT-R REDEFINES PERCENT-WORK.
011600     05  FILLER                      PIC X(14).
011700     05  COMBINED-PCT-WHOLE        PIC S9(05).
011800     05  COMBINED-PCT-DEC          PIC 9(02).
011900     05  FILLER                      PIC X(06).
012000     SKIP1
012100*        POINTS AND CURRENCY WORK FOR THE FINAL SETTLEMENT
012200 01  SETTLEMENT-WORK.
012300     05  GROSS-POINTS             PIC S9(07)V99.
012400     05  NET-POINTS                PIC S9(07)V99.
012500     05  GROSS-PNL                 PIC S9(09)V99.
012600     05  FILLER                      PIC X(08).
012700*        SIGN-SEPARATED VIEW OF THE GROSS SETTLEMENT, USED ONLY BY
012800*        THE TRACE DISPLAY IN 0700-SETTLE-TRADE.
012900 01  GROSS-PNL-R REDEFINES SETTLEMENT-WORK.
013000     05  FILLER                      PIC X(09).
013100     05  GROSS-PNL-INT             PIC S9(09).
013200     05  GROSS-PNL-DEC             PIC 9(02).
013300     05  FILLER                      PIC X(08).
013400     EJECT
013500 LINKAGE SECTION.
013600 01  STRATEGY-PARMS.
013700     05  TRADE-DATE                PIC X(10).
013800     05  STRIKE                    PIC 9(06).
013900     05  ENTRY-TIME                PIC X(08).
014000     05  HARD-EXIT-TIME            PIC X(08).
014100     05  CE-ENTRY                  PIC S9(07)V99.
014200     05  PE-ENTRY                  PIC S9(07)V99.
014300     05  CE-EXIT                   PIC S9(07)V99.
014400     05  PE-EXIT                   PIC S9(07)V99.
014500     05  NET-PNL                   PIC S9(09)V99.
014600     05  EXIT-REASON               PIC X(10).
014700     05  ENTRY-TIMESTAMP            PIC X(19).
014800     05  EXIT-TIMESTAMP             PIC X(19).
014900     05  BARS-AVAILABLE-FLAG       PIC X(01).
015000         88  BARS-AVAILABLE             VALUE 'Y'.
015100     05  MINUTE-COUNT               PIC S9(04) BINARY.
015200     05  MINUTE-TABLE.
015300         10  MINUTE-ENTRY OCCURS 400 TIMES
015400                                INDEXED BY MIN-IDX.
015500             15  MIN-DATETIME        PIC X(19).
015600             15  MIN-CLOSE-CE        PIC S9(07)V99.
015700             15  MIN-CLOSE-PE        PIC S9(07)V99.
015800             15  MIN-PNL             PIC S9(07)V99.
015900             15  MIN-CUM-PNL         PIC S9(09)V99.
016000     COPY OSBCFG REPLACING OSB-CONFIG-RECORD BY OSB-CONFIG-WORK.
016200     EJECT
016300 PROCEDURE DIVISION USING STRATEGY-PARMS OSB-CONFIG-WORK.
016400******************************************************************
016500*                    M A I N   L I N E                            *
016600******************************************************************
016700 0000-MAIN-LINE.
016800     ADD 1 TO CALL-COUNT
016900     MOVE 'N' TO BARS-AVAILABLE-FLAG
017000     MOVE ZERO TO MINUTE-COUNT
017100     PERFORM 0100-GET-OPTION-LEGS THRU 0100-EXIT
017200     IF NOT CE-FOUND OR NOT PE-FOUND
017300        GO TO 0000-EXIT
017400     END-IF
017500     PERFORM 0150-BUILD-JOIN-TABLE THRU 0150-EXIT
017600     IF JOIN-COUNT = 0
017700        GO TO 0000-EXIT
017800     END-IF
017900     MOVE 'Y' TO BARS-AVAILABLE-FLAG
018000     PERFORM 0200-SET-ENTRY-PRICES THRU 0200-EXIT
018100     PERFORM 0400-WALK-THE-JOIN THRU 0400-EXIT
018200     PERFORM 0700-SETTLE-TRADE THRU 0700-EXIT.
018300 0000-EXIT. EXIT.
018400     GOBACK.
018500     EJECT
018600******************************************************************
018700*      G E T   T H E   C A L L   A N D   P U T   L E G S           *
018800******************************************************************
018900 0100-GET-OPTION-LEGS.
019000     MOVE TRADE-DATE TO OL-TRADE-DATE
019100     MOVE STRIKE     TO OL-STRIKE
019200     CALL 'OSBOPT01' USING OPTION-LEGS-PARMS
019300     IF STRATEGY-TRACE-ON
019400        DISPLAY PGMNAME ' CALL ' CALL-COUNT ' LEGS FOR STRIKE '
019500                OL-STRIKE-ALPHA ' ON ' OL-TRADE-DATE
019600     END-IF.
019700 0100-EXIT. EXIT.
019800     EJECT
019900******************************************************************
020000*          B U I L D   T H E   J O I N E D   M I N U T E S          *
020100******************************************************************
020200*        ONLY MINUTES PRESENT IN BOTH LEGS, AT OR AFTER THE ENTRY
020300*        TIME AND AT OR BEFORE THE HARD EXIT TIME, SURVIVE THE
020400*        JOIN.  BOTH LEG TABLES ARRIVE IN ASCENDING TIME ORDER SO
020500*        A SIMPLE MERGE PASS SUFFICES - NO SORT IS NEEDED.
020600 0150-BUILD-JOIN-TABLE.
020700     MOVE ZERO TO JOIN-COUNT
020800     MOVE 1 TO CE-SUB
020900     MOVE 1 TO PE-SUB
021000     PERFORM 0160-MERGE-ONE-STEP THRU 0160-EXIT
021100         UNTIL CE-SUB > CE-COUNT
021200            OR PE-SUB > PE-COUNT
021300            OR JOIN-COUNT >= 400.
021400 0150-EXIT. EXIT.
021500     SKIP1
021600 0160-MERGE-ONE-STEP.
021700     SET CE-IDX TO CE-SUB
021800     SET PE-IDX TO PE-SUB
021900     IF CE-DATETIME(CE-IDX) < PE-DATETIME(PE-IDX)
022000        ADD 1 TO CE-SUB
022100        GO TO 0160-EXIT
022200     END-IF
022300     IF CE-DATETIME(CE-IDX) > PE-DATETIME(PE-IDX)
022400        ADD 1 TO PE-SUB
022500        GO TO 0160-EXIT
022600     END-IF
022700*        SAME MINUTE ON BOTH LEGS - KEEP IT IF WITHIN THE WINDOW.
022800     IF CE-DATETIME(CE-IDX) (12:8) >= ENTRY-TIME AND
022900        CE-DATETIME(CE-IDX) (12:8) <= HARD-EXIT-TIME
023000        ADD 1 TO JOIN-COUNT
023100        SET JOIN-IDX TO JOIN-COUNT
023200        MOVE CE-DATETIME(CE-IDX) TO
023300             JOIN-DATETIME(JOIN-IDX)
023400        MOVE CE-CLOSE(CE-IDX) TO
023500             JOIN-CE-CLOSE(JOIN-IDX)
023600        MOVE PE-CLOSE(PE-IDX) TO
023700             JOIN-PE-CLOSE(JOIN-IDX)
023800     END-IF
023900     ADD 1 TO CE-SUB
024000     ADD 1 TO PE-SUB.
024100 0160-EXIT. EXIT.
024200     EJECT
024300******************************************************************
024400*             S E T   T H E   E N T R Y   P R I C E S              *
024500******************************************************************
024600 0200-SET-ENTRY-PRICES.
024610*        EACH LEG PRICES ITS OWN ENTRY - REQ 6488 STOPPED USING THE
024620*        JOINED TABLE'S FIRST ROW FOR BOTH LEGS, WHICH MISPRICED
024630*        THE ENTRY WHENEVER ONE LEG PRINTED LATE AT THE OPEN.
024640     SET CE-IDX TO 1
024650     PERFORM 0210-SCAN-CE-ENTRY THRU 0210-EXIT
024660         UNTIL CE-IDX > CE-COUNT
024670            OR CE-DATETIME(CE-IDX) (12:8)
024680               NOT < ENTRY-TIME
024690     MOVE CE-CLOSE(CE-IDX) TO CE-ENTRY
024700     SET PE-IDX TO 1
024710     PERFORM 0220-SCAN-PE-ENTRY THRU 0220-EXIT
024720         UNTIL PE-IDX > PE-COUNT
024730            OR PE-DATETIME(PE-IDX) (12:8)
024740               NOT < ENTRY-TIME
024750     MOVE PE-CLOSE(PE-IDX) TO PE-ENTRY
024760     SET JOIN-IDX TO 1
024770     MOVE JOIN-DATETIME(JOIN-IDX) TO ENTRY-TIMESTAMP.
024780 0200-EXIT. EXIT.
024790     SKIP1
024800 0210-SCAN-CE-ENTRY.
024810     SET CE-IDX UP BY 1.
024820 0210-EXIT. EXIT.
024830     SKIP1
024840 0220-SCAN-PE-ENTRY.
024850     SET PE-IDX UP BY 1.
024860 0220-EXIT. EXIT.
024900     EJECT
025300******************************************************************
025400*   W A L K   T H E   J O I N   A P P L Y I N G   S L   /   T P    *
025500******************************************************************
025600 0400-WALK-THE-JOIN.
025700     MOVE 'N' TO EXIT-TRIGGERED-FLAG
025800     MOVE ZERO TO MINUTE-COUNT
025900     PERFORM 0420-PROCESS-ONE-MINUTE THRU 0420-EXIT
026000         VARYING JOIN-SUB FROM 1 BY 1
026100         UNTIL JOIN-SUB > JOIN-COUNT
026200            OR EXIT-TRIGGERED
026300     IF NOT EXIT-TRIGGERED
026400        MOVE 'Exit' TO EXIT-REASON
026500        SET JOIN-IDX TO JOIN-COUNT
026600        MOVE JOIN-DATETIME(JOIN-IDX) TO EXIT-TIMESTAMP
026700        MOVE JOIN-CE-CLOSE(JOIN-IDX) TO CE-EXIT
026800        MOVE JOIN-PE-CLOSE(JOIN-IDX) TO PE-EXIT
026900     END-IF.
027000 0400-EXIT. EXIT.
027100     SKIP1
027200 0420-PROCESS-ONE-MINUTE.
027300     SET JOIN-IDX TO JOIN-SUB
027400     PERFORM 0430-APPEND-MINUTE-RECORD THRU 0430-EXIT
027500     IF CF-88-PER-LEG-MODE
027600        PERFORM 0500-CHECK-PER-LEG THRU 0500-EXIT
027700     ELSE
027800        PERFORM 0600-CHECK-COMBINED THRU 0600-EXIT
027900     END-IF
028000     IF EXIT-TRIGGERED
028100        MOVE JOIN-DATETIME(JOIN-IDX)  TO EXIT-TIMESTAMP
028200        MOVE JOIN-CE-CLOSE(JOIN-IDX)  TO CE-EXIT
028300        MOVE JOIN-PE-CLOSE(JOIN-IDX)  TO PE-EXIT
028400     END-IF.
028500 0420-EXIT. EXIT.
028600     EJECT
028700******************************************************************
028800*      A P P E N D   O N E   M I N U T E   P N L   R E C O R D     *
028900******************************************************************
029000 0430-APPEND-MINUTE-RECORD.
029100     ADD 1 TO MINUTE-COUNT
029200     SET MIN-IDX TO MINUTE-COUNT
029300     MOVE JOIN-DATETIME(JOIN-IDX) TO
029400          MIN-DATETIME(MIN-IDX)
029500     MOVE JOIN-CE-CLOSE(JOIN-IDX) TO
029600          MIN-CLOSE-CE(MIN-IDX)
029700     MOVE JOIN-PE-CLOSE(JOIN-IDX) TO
029800          MIN-CLOSE-PE(MIN-IDX)
029900     COMPUTE MIN-PNL(MIN-IDX) =
030000             (CE-ENTRY + PE-ENTRY) -
030100             (JOIN-CE-CLOSE(JOIN-IDX) +
030200              JOIN-PE-CLOSE(JOIN-IDX))
030300     COMPUTE MIN-CUM-PNL(MIN-IDX) =
030400             MIN-PNL(MIN-IDX) * CF-LOT-SIZE.
030500 0430-EXIT. EXIT.
030600     EJECT
030700******************************************************************
030800*        C H E C K   S T O P - L O S S   /   T A K E - P R O F I T *
030900*                  P E R - L E G   M O D E                          *
031000******************************************************************
031100 0500-CHECK-PER-LEG.
031200     COMPUTE CE-CHANGE-PCT ROUNDED =
031300             (JOIN-CE-CLOSE(JOIN-IDX) - CE-ENTRY)
031400              / CE-ENTRY * 100
031500     COMPUTE PE-CHANGE-PCT ROUNDED =
031600             (JOIN-PE-CLOSE(JOIN-IDX) - PE-ENTRY)
031700              / PE-ENTRY * 100
031800     IF CE-CHANGE-PCT >= CF-STOP-LOSS-PCT OR
031900        PE-CHANGE-PCT >= CF-STOP-LOSS-PCT
032000        MOVE 'StopLoss' TO EXIT-REASON
032100        SET EXIT-TRIGGERED TO TRUE
032200        GO TO 0500-EXIT
032300     END-IF
032400     IF CF-88-TP-ACTIVE
032500        COMPUTE CE-CHANGE-PCT ROUNDED =
032600                (CE-ENTRY - JOIN-CE-CLOSE(JOIN-IDX))
032700                 / CE-ENTRY * 100
032800        COMPUTE PE-CHANGE-PCT ROUNDED =
032900                (PE-ENTRY - JOIN-PE-CLOSE(JOIN-IDX))
033000                 / PE-ENTRY * 100
033100        IF CE-CHANGE-PCT >= CF-TAKE-PROFIT-PCT OR
033200           PE-CHANGE-PCT >= CF-TAKE-PROFIT-PCT
033300           MOVE 'TakeProfit' TO EXIT-REASON
033400           SET EXIT-TRIGGERED TO TRUE
033500        END-IF
033600     END-IF.
033700 0500-EXIT. EXIT.
033800     EJECT
033900******************************************************************
034000*        C H E C K   S T O P - L O S S   /   T A K E - P R O F I T *
034100*                  C O M B I N E D   M O D E                        *
034200******************************************************************
034300 0600-CHECK-COMBINED.
034400     COMPUTE COMBINED-CHANGE-PCT ROUNDED =
034500       ((JOIN-CE-CLOSE(JOIN-IDX) + JOIN-PE-CLOSE(JOIN-IDX))
034600        - (CE-ENTRY + PE-ENTRY))
034700        / (CE-ENTRY + PE-ENTRY) * 100
034800     IF STRATEGY-TRACE-ON
034900        DISPLAY PGMNAME ' CALL ' CALL-COUNT ' COMBINED PCT WHOLE='
035000                COMBINED-PCT-WHOLE ' DEC=' COMBINED-PCT-DEC
035100     END-IF
035200     IF COMBINED-CHANGE-PCT >= CF-STOP-LOSS-PCT
035300        MOVE 'StopLoss' TO EXIT-REASON
035400        SET EXIT-TRIGGERED TO TRUE
035500        GO TO 0600-EXIT
035600     END-IF
035700     IF CF-88-TP-ACTIVE
035800        COMPUTE COMBINED-CHANGE-PCT ROUNDED =
035900          ((CE-ENTRY + PE-ENTRY) -
036000           (JOIN-CE-CLOSE(JOIN-IDX) + JOIN-PE-CLOSE(JOIN-IDX)))
036100           / (CE-ENTRY + PE-ENTRY) * 100
036200        IF COMBINED-CHANGE-PCT >= CF-TAKE-PROFIT-PCT
036300           MOVE 'TakeProfit' TO EXIT-REASON
036400           SET EXIT-TRIGGERED TO TRUE
036500        END-IF
036600     END-IF.
036700 0600-EXIT. EXIT.
036800     EJECT
036900******************************************************************
037000*     S E T T L E   T H E   T R A D E   -   N E T   P   A N D   L  *
037100******************************************************************
037200 0700-SETTLE-TRADE.
037300*        GROSS-POINTS = (CE-ENTRY - CE-EXIT) + (PE-ENTRY - PE-EXIT).
037400*        NET-POINTS SUBTRACTS FOUR TIMES THE SLIPPAGE (BOUGHT BACK
037500*        AND SOLD AT A SLIPPAGE POINT WORSE ON BOTH LEGS).
037600     COMPUTE GROSS-POINTS =
037700             (CE-ENTRY - CE-EXIT) + (PE-ENTRY - PE-EXIT)
037800     COMPUTE NET-POINTS =
037900             GROSS-POINTS - (4 * CF-SLIPPAGE-POINTS)
038000     COMPUTE GROSS-PNL =
038100             GROSS-POINTS * CF-LOT-SIZE * CF-LOT-MULTIPLIER
038200     COMPUTE NET-PNL =
038300             (NET-POINTS * CF-LOT-SIZE * CF-LOT-MULTIPLIER)
038400             - (2 * CF-COMMISSION-PER-LOT * CF-LOT-MULTIPLIER)
038500     IF STRATEGY-TRACE-ON
038600        DISPLAY PGMNAME ' CALL ' CALL-COUNT ' EXIT='
038700                EXIT-REASON ' GROSS WHOLE=' GROSS-PNL-INT
038800                ' DEC=' GROSS-PNL-DEC ' NET=' NET-PNL
038900     END-IF.
039000 0700-EXIT. EXIT.
