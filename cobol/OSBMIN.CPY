000100*----------------------------------------------------------------*
000200*  OSBMIN - MINUTE P AND L RECORD - INTRADAY TRAIL               *
000300*           72 bytes, fields prefixed MP-.                      *
000400*----------------------------------------------------------------*
000500*  One record per open minute of a trade attempt, grouped in     *
000600*  the INTRADAY-FILE by date and re-entry number.  Written by    *
000700*  OSBDRV01 from the joined-minute table OSBSTR01 returns.       *
000800*----------------------------------------------------------------*
000900 01  OSB-MINUTE-PNL-RECORD.
001000     05  MP-DATETIME                  PIC X(19).
001100     05  MP-DATETIME-R REDEFINES MP-DATETIME.
001200         10  MP-DT-DATE                PIC X(10).
001300         10  FILLER                    PIC X(01).
001400         10  MP-DT-TIME                PIC X(08).
001500     05  MP-CLOSE-CE                  PIC S9(07)V99.
001600     05  MP-CLOSE-PE                  PIC S9(07)V99.
001700     05  MP-MINUTE-PNL                PIC S9(07)V99.
001800     05  MP-CUM-PNL                   PIC S9(09)V99.
001900     05  FILLER                       PIC X(15).
