000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 6 Mar 1996 AT 09:14:05 BY  RSHARMA VERSION 05
000300* LAST UPDATE ON 2 Nov 1994            BY  DKAPOOR VERSION 03
000400 ID DIVISION.
000500 PROGRAM-ID. OSBDRV01.
000600 AUTHOR. D KAPOOR.
000700 INSTALLATION. WESTGATE SECURITIES DERIVATIVES BATCH.
000800
000900              This program is the daily driver for the Options
001000              Straddle Backtester (application mnemonic OSB).  It
001100              walks the trading-date schedule, for each date locates
001200              the underlying price at the configured entry time,
001300              obtains an at-the-money strike from OSBATM01, drives
001400              one straddle attempt through OSBSTR01, and on a
001500              stop-loss exit re-enters (up to the configured limit)
001600              before moving to the next date.
001700
001800              Every attempt (first entry or re-entry) becomes one
001900              record on TRADES-FILE and one group of records on
002000              INTRADAY-FILE.  When the schedule is exhausted this
002100              program CALLs OSBSUM01 to build the daily control
002200              break and the run-level performance metrics.
002300
002400 DATE-WRITTEN. 14 AUG 94.
002500 DATE-COMPILED.
002600 SECURITY. WESTGATE SECURITIES - INTERNAL USE ONLY.
002700*----------------------------------------------------------------*
002800*                     CHANGE LOG                                 *
002900*----------------------------------------------------------------*
003000* 14 AUG 94  DKAPOOR  REQ 4471   ORIGINAL BATCH DRIVER, PER-LEG   *
003100*                                AND COMBINED SL/TP CARRIED OVER  *
003200*                                FROM THE PROTOTYPE SPREADSHEET.  *
003300* 02 SEP 94  DKAPOOR  REQ 4471   ADDED RE-ENTRY LOOP AFTER A      *
003400*                                STOP-LOSS EXIT.                  *
003500* 19 OCT 94  DKAPOOR  REQ 4502   CUMULATIVE P AND L NOW RESTARTS  *
003600*                                AT ZERO ON EACH NEW TRADE DATE.  *
003700* 02 NOV 94  DKAPOOR  REQ 4502   INTRADAY OUTPUT SPLIT OUT OF THE *
003800*                                TRADE RECORD INTO ITS OWN FILE.  *
003900* 11 JAN 95  RSHARMA  REQ 4618   FINNIFTY AND MIDCPNIFTY ADDED TO *
004000*                                THE INDEX LIST HANDLED BY        *
004100*                                OSBATM01 - NO CHANGE HERE.       *
004200* 30 JUN 95  RSHARMA  REQ 4711   BUG - MAX-REENTRIES WAS BEING    *
004300*                                TESTED AFTER INCREMENT, ALLOWING *
004400*                                ONE RE-ENTRY TOO MANY.  FIXED IN *
004500*                                1100-PROCESS-ONE-DATE.           *
004600* 06 MAR 96  RSHARMA  REQ 4802   Y2K READINESS REVIEW - DATE      *
004700*                                FIELDS ALREADY CARRY A 4-DIGIT   *
004800*                                YEAR (BR-DATE-YYYY) - NO CHANGE. *
004900* 18 SEP 98  PNAIDU   REQ 5190   Y2K CERTIFICATION - CONFIRMED NO *
005000*                                2-DIGIT YEAR WINDOWING IS USED   *
005100*                                ANYWHERE IN THIS MEMBER.         *
005200* 22 FEB 99  PNAIDU   REQ 5203   ROUNDED MODE CONFIRMED AS NEAREST*
005300*                                -AWAY-FROM-ZERO ON ALL COMPILES  *
005400*                                FOR YEAR-2000 REGRESSION.        *
005500* 09 MAY 01  PNAIDU   REQ 5388   COMMISSION-PER-LOT WIDENED FROM  *
005600*                                S9(3)V99 TO S9(5)V99 IN OSBCFG - *
005700*                                NO SOURCE CHANGE REQUIRED HERE.  *
005800* 14 NOV 03  ATHOMAS  REQ 5622   ADDED SCHEDULE-FILE RECORD COUNT *
005900*                                TO THE RUN-END DISPLAY.          *
006000* 27 JUL 07  ATHOMAS  REQ 5977   MINOR - RENAMED DATE-CUM-PNL  *
006100*                                COMMENT FOR CLARITY.             *
006200* 03 MAR 12  ATHOMAS  REQ 6301   NO FUNCTIONAL CHANGE - RECOMPILE *
006300*                                UNDER ENTERPRISE COBOL V5.       *
006400*----------------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-370.
006800 OBJECT-COMPUTER. IBM-370.
006900 SPECIAL-NAMES.
007200     UPSI-0 ON STATUS IS REENTRY-TRACE-ON.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT CONFIG-FILE   ASSIGN TO OSBCFGIN
007600            FILE STATUS  IS FS-CONFIG-FILE.
007700     SELECT SCHEDULE-FILE ASSIGN TO OSBSCHIN
007800            FILE STATUS  IS FS-SCHEDULE-FILE.
007900     SELECT TRADES-FILE   ASSIGN TO OSBTRDOT
008000            FILE STATUS  IS FS-TRADES-FILE.
008100     SELECT INTRADAY-FILE ASSIGN TO OSBMINOT
008200            FILE STATUS  IS FS-INTRADAY-FILE.
008300     EJECT
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  CONFIG-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900     COPY OSBCFG.
009000 FD  SCHEDULE-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  SCHEDULE-RECORD.
009400     05  SC-DATE                      PIC X(10).
009500     05  FILLER                       PIC X(01).
009600 FD  TRADES-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD.
009900     COPY OSBTRD.
010000 FD  INTRADAY-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD.
010300     COPY OSBMIN.
010400     EJECT
010500 WORKING-STORAGE SECTION.
010600 77  PGMNAME                 PIC X(8) VALUE 'OSBDRV01'.
010700 77  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.
010800 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.
010900 77  DATE-COUNT           PIC 9(6) BINARY VALUE ZERO.
011000 77  TRADE-COUNT          PIC 9(6) BINARY VALUE ZERO.
011100 77  SUBSCRIPT            PIC S9(4) BINARY VALUE ZERO.
011200     SKIP1
011300 01  FILE-STATUSES.
011400     05  FS-CONFIG-FILE               PIC X(02) VALUE '00'.
011500     05  FS-SCHEDULE-FILE             PIC X(02) VALUE '00'.
011600     05  FS-TRADES-FILE               PIC X(02) VALUE '00'.
011700     05  FS-INTRADAY-FILE             PIC X(02) VALUE '00'.
011800     SKIP1
011900 01  SWITCHES.
012000     05  SCHEDULE-EOF-FLAG         PIC X(01) VALUE 'N'.
012100         88  SCHEDULE-EOF                     VALUE 'Y'.
012200     05  SPOT-FOUND-FLAG           PIC X(01) VALUE 'N'.
012300         88  SPOT-FOUND                 VALUE 'Y'.
012400     05  EXIT-PERMITS-REENTRY      PIC X(01) VALUE 'N'.
012500         88  MAY-REENTER                VALUE 'Y'.
012600     SKIP1
012700     COPY OSBCFG REPLACING OSB-CONFIG-RECORD BY OSB-CONFIG-WORK.
012900     SKIP1
013000*        CURRENT ATTEMPT STATE - CARRIED ROUND THE RE-ENTRY LOOP
013100 01  ATTEMPT-STATE.
013200     05  CURRENT-DATE               PIC X(10).
013210     05  CURRENT-DATE-R REDEFINES CURRENT-DATE.
013220         10  CD-YYYY                PIC 9(04).
013230         10  FILLER                    PIC X(01).
013240         10  CD-MM                  PIC 9(02).
013250         10  FILLER                    PIC X(01).
013260         10  CD-DD                  PIC 9(02).
013300     05  PRIOR-DATE                 PIC X(10) VALUE SPACES.
013400     05  CURRENT-TIME               PIC X(08).
013500     05  CURRENT-DATETIME           PIC X(19).
013600     05  CURRENT-UNDERLYING         PIC S9(07)V99.
013700     05  CURRENT-STRIKE             PIC 9(06).
013800     05  REENTRY-NUM                PIC 9(02) BINARY VALUE ZERO.
013900     05  DATE-CUM-PNL               PIC S9(09)V99 VALUE ZERO.
014000*        SAME VALUE, PICKED APART FOR THE RUN-END DISPLAY LINE
014100     05  DATE-CUM-PNL-R REDEFINES DATE-CUM-PNL.
014200         10  DATE-CUM-PNL-INT       PIC S9(09).
014300         10  DATE-CUM-PNL-DEC       PIC 9(02).
014400     SKIP1
014500*        SCRATCH FIELDS FOR THE RE-ENTRY TIME-OF-DAY ARITHMETIC
014600 01  REENTRY-TIME-WORK.
014700     05  EXIT-HH                    PIC 9(02).
014800     05  EXIT-MI                    PIC 9(02).
014900     05  TOTAL-MINUTES              PIC S9(04) BINARY.
015000     05  NEW-HH                     PIC 9(02).
015100     05  NEW-MI                     PIC 9(02).
015200     SKIP1
015300*        LINKAGE WORK AREAS FOR THE CALLED SUB-MODULES
015400 01  SPOT-LOOKUP-PARMS.
015500     05  SL-SEARCH-DATE                PIC X(10).
015600     05  SL-SEARCH-TIME                PIC X(08).
015700     05  SL-FOUND-FLAG                 PIC X(01).
015800         88  SL-88-FOUND                       VALUE 'Y'.
015900     05  SL-FOUND-CLOSE                PIC S9(07)V99.
016000     05  SL-FOUND-TIME                 PIC X(08).
016100     SKIP1
016200 01  ATM-PARMS.
016300     05  AP-INDEX-NAME                 PIC X(10).
016400     05  AP-UNDERLYING                 PIC S9(07)V99.
016500     05  AP-ATM-STRIKE                 PIC 9(06).
016600     SKIP1
016700 01  STRATEGY-PARMS.
016800     05  SP-TRADE-DATE                 PIC X(10).
016900     05  SP-STRIKE                     PIC 9(06).
017000     05  SP-ENTRY-TIME                 PIC X(08).
017100     05  SP-HARD-EXIT-TIME             PIC X(08).
017200     05  SP-CE-ENTRY                   PIC S9(07)V99.
017300     05  SP-PE-ENTRY                   PIC S9(07)V99.
017400     05  SP-CE-EXIT                    PIC S9(07)V99.
017500     05  SP-PE-EXIT                    PIC S9(07)V99.
017600     05  SP-NET-PNL                    PIC S9(09)V99.
017610     05  SP-NET-PNL-R REDEFINES SP-NET-PNL.
017620         10  SP-NET-PNL-INT            PIC S9(09).
017630         10  SP-NET-PNL-DEC            PIC 9(02).
017700     05  SP-EXIT-REASON                PIC X(10).
017800     05  SP-ENTRY-TIMESTAMP             PIC X(19).
017900     05  SP-EXIT-TIMESTAMP              PIC X(19).
018000     05  SP-BARS-AVAILABLE-FLAG        PIC X(01).
018100         88  SP-88-BARS-AVAILABLE              VALUE 'Y'.
018200     05  SP-MINUTE-COUNT                PIC S9(04) BINARY.
018300     05  SP-MINUTE-TABLE.
018400         10  SP-MINUTE-ENTRY OCCURS 400 TIMES
018500                                INDEXED BY SP-MIN-IDX.
018600             15  SP-MIN-DATETIME        PIC X(19).
018700             15  SP-MIN-CLOSE-CE        PIC S9(07)V99.
018800             15  SP-MIN-CLOSE-PE        PIC S9(07)V99.
018900             15  SP-MIN-PNL             PIC S9(07)V99.
019000             15  SP-MIN-CUM-PNL         PIC S9(09)V99.
019100     EJECT
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*                    M A I N   L I N E                            *
019500******************************************************************
019600 0000-MAIN-LINE.
019700     PERFORM 0100-OPEN-AND-READ-CONFIG THRU 0100-EXIT
019800     PERFORM 0200-OPEN-RUN-FILES THRU 0200-EXIT
019900     PERFORM 1000-PROCESS-SCHEDULE THRU 1000-EXIT
020000         UNTIL SCHEDULE-EOF
020100     PERFORM 0900-CLOSE-RUN-FILES THRU 0900-EXIT
020200     CALL 'OSBSUM01'
020300     DISPLAY PGMNAME ' PROCESSED ' DATE-COUNT ' DATE(S), '
020400             TRADE-COUNT ' TRADE RECORD(S) WRITTEN.'
020500     STOP RUN.
020600     EJECT
020700******************************************************************
020800*         O P E N   A N D   R E A D   T H E   C O N F I G          *
020900******************************************************************
021000 0100-OPEN-AND-READ-CONFIG.
021100     OPEN INPUT CONFIG-FILE
021200     IF FS-CONFIG-FILE NOT = '00'
021300        DISPLAY PGMNAME ' UNABLE TO OPEN CONFIG-FILE, STATUS '
021400                FS-CONFIG-FILE
021500        MOVE 91 TO RETURN-CODE
021600        STOP RUN
021700     END-IF
021800     READ CONFIG-FILE INTO OSB-CONFIG-WORK
021900     IF FS-CONFIG-FILE NOT = '00'
022000        DISPLAY PGMNAME ' UNABLE TO READ CONFIG-FILE, STATUS '
022100                FS-CONFIG-FILE
022200        MOVE 91 TO RETURN-CODE
022300        STOP RUN
022400     END-IF
022500     CLOSE CONFIG-FILE.
022600 0100-EXIT. EXIT.
022700     SKIP1
022800 0200-OPEN-RUN-FILES.
022900     OPEN INPUT  SCHEDULE-FILE
023000          OUTPUT TRADES-FILE
023100                 INTRADAY-FILE
023200     IF FS-SCHEDULE-FILE NOT = '00' OR FS-TRADES-FILE NOT = '00'
023300                                    OR FS-INTRADAY-FILE NOT = '00'
023400        DISPLAY PGMNAME ' UNABLE TO OPEN RUN FILES.'
023500        MOVE 91 TO RETURN-CODE
023600        STOP RUN
023700     END-IF.
023800 0200-EXIT. EXIT.
023900     SKIP1
024000 0900-CLOSE-RUN-FILES.
024100     CLOSE SCHEDULE-FILE
024200           TRADES-FILE
024300           INTRADAY-FILE.
024400 0900-EXIT. EXIT.
024500     EJECT
024600******************************************************************
024700*     P R O C E S S   O N E   S C H E D U L E   R E C O R D        *
024800******************************************************************
024900 1000-PROCESS-SCHEDULE.
025000     READ SCHEDULE-FILE INTO SCHEDULE-RECORD
025100         AT END
025200             SET SCHEDULE-EOF TO TRUE
025300     END-READ
025400     IF NOT SCHEDULE-EOF
025500        MOVE SC-DATE TO CURRENT-DATE
025600        IF CURRENT-DATE NOT = PRIOR-DATE
025700           MOVE ZERO TO DATE-CUM-PNL
025800           MOVE CURRENT-DATE TO PRIOR-DATE
025900        END-IF
026000        ADD 1 TO DATE-COUNT
026100        PERFORM 1100-PROCESS-ONE-DATE THRU 1100-EXIT
026200     END-IF.
026300 1000-EXIT. EXIT.
026400     SKIP1
026500 1100-PROCESS-ONE-DATE.
026550     IF REENTRY-TRACE-ON
026560        DISPLAY PGMNAME ' DATE-YMD ' CD-YYYY '/' CD-MM
026570                '/' CD-DD ' STARTING ATTEMPT LOOP'
026580     END-IF
026600*        STEP 1 - FIND THE ENTRY UNDERLYING PRICE FOR THIS DATE.
026700     MOVE CURRENT-DATE TO SL-SEARCH-DATE
026800     MOVE CF-ENTRY-TIME TO SL-SEARCH-TIME
026900     CALL 'OSBSPT01' USING SPOT-LOOKUP-PARMS
027000     IF NOT SL-88-FOUND
027100        DISPLAY PGMNAME ' NO SPOT BAR AT OR AFTER ENTRY TIME - '
027200                'DATE ' CURRENT-DATE ' SKIPPED.'
027300        GO TO 1100-EXIT
027400     END-IF
027500     MOVE SL-FOUND-CLOSE TO CURRENT-UNDERLYING
027600     MOVE CF-ENTRY-TIME TO CURRENT-TIME
027700     MOVE ZERO TO REENTRY-NUM
027800*        STEP 3 - THE RE-ENTRY LOOP.
027900 1110-REENTRY-LOOP.
027950     IF REENTRY-TRACE-ON
027960        DISPLAY PGMNAME ' REENTRY-LOOP ATTEMPT ' REENTRY-NUM
028000                ' OF ' CF-MAX-REENTRIES ' STRIKE ' CURRENT-STRIKE
028100     END-IF
028150     IF REENTRY-NUM > CF-MAX-REENTRIES
028160        GO TO 1100-EXIT
028170     END-IF
028300     MOVE CURRENT-UNDERLYING TO AP-UNDERLYING
028400     MOVE CF-INDEX              TO AP-INDEX-NAME
028500     CALL 'OSBATM01' USING ATM-PARMS
028600     MOVE AP-ATM-STRIKE TO CURRENT-STRIKE
028700
028800     MOVE CURRENT-DATE     TO SP-TRADE-DATE
028900     MOVE CURRENT-STRIKE   TO SP-STRIKE
029000     MOVE CURRENT-TIME     TO SP-ENTRY-TIME
029100     MOVE CF-EXIT-TIME        TO SP-HARD-EXIT-TIME
029200     CALL 'OSBSTR01' USING STRATEGY-PARMS OSB-CONFIG-WORK
029300     IF NOT SP-88-BARS-AVAILABLE
029400        DISPLAY PGMNAME ' NO OPTION BARS FOR STRIKE '
029500                CURRENT-STRIKE ' DATE ' CURRENT-DATE
029600                ' - DATE ENDED.'
029700        GO TO 1100-EXIT
029800     END-IF
029900
030000     PERFORM 1200-BUILD-TRADE-RECORD THRU 1200-EXIT
030100     PERFORM 1220-WRITE-INTRADAY-GROUP THRU 1220-EXIT
030200
030300     IF SP-EXIT-REASON = 'TakeProfit' OR SP-EXIT-REASON = 'Exit'
030400        GO TO 1100-EXIT
030500     END-IF
030600*        ONLY A STOP-LOSS EXIT MAY RE-ENTER, AND ONLY WHILE THE
030700*        ATTEMPT COUNT IS STILL WITHIN THE CONFIGURED LIMIT.
030800*        REQ 4711 - COMPARE BEFORE INCREMENTING REENTRY-NUM.
030900     MOVE 'N' TO EXIT-PERMITS-REENTRY
031000     IF SP-EXIT-REASON = 'StopLoss' AND
031100        REENTRY-NUM < CF-MAX-REENTRIES
031200        MOVE 'Y' TO EXIT-PERMITS-REENTRY
031300     END-IF
031400     IF NOT MAY-REENTER
031500        GO TO 1100-EXIT
031600     END-IF
031700     PERFORM 1400-PREPARE-REENTRY THRU 1400-EXIT
031800     IF NOT SPOT-FOUND
031900        GO TO 1100-EXIT
032000     END-IF
032100     ADD 1 TO REENTRY-NUM
032200     GO TO 1110-REENTRY-LOOP.
032300 1100-EXIT. EXIT.
032400     EJECT
032500******************************************************************
032600*             P R E P A R E   T H E   R E - E N T R Y              *
032700******************************************************************
032800 1400-PREPARE-REENTRY.
032900*        STEP G - NEW UNDERLYING IS THE SPOT CLOSE AT OR AFTER THE
033000*        STOP-LOSS EXIT TIME; NEW ENTRY TIME ADDS THE RE-ENTRY DELAY.
033100     MOVE CURRENT-DATE TO SL-SEARCH-DATE
033200     MOVE SP-EXIT-TIMESTAMP(12:8) TO SL-SEARCH-TIME
033300     CALL 'OSBSPT01' USING SPOT-LOOKUP-PARMS
033400     MOVE SL-FOUND-FLAG TO SPOT-FOUND-FLAG
033500     IF SL-88-FOUND
033600        MOVE SL-FOUND-CLOSE TO CURRENT-UNDERLYING
033700        PERFORM 1410-ADD-REENTRY-DELAY THRU 1410-EXIT
033800     END-IF.
033900 1400-EXIT. EXIT.
034000     SKIP1
034100 1410-ADD-REENTRY-DELAY.
034200*        HH:MM:SS PLUS N MINUTES, NO CARRY PAST 23:59:59 IN THIS
034300*        MARKET (TRADING SESSION ENDS WELL BEFORE MIDNIGHT).
034400     MOVE SP-EXIT-TIMESTAMP(12:2) TO EXIT-HH
034500     MOVE SP-EXIT-TIMESTAMP(15:2) TO EXIT-MI
034600     COMPUTE TOTAL-MINUTES =
034700             EXIT-HH * 60 + EXIT-MI + CF-REENTRY-DELAY-MIN
034800     DIVIDE TOTAL-MINUTES BY 60 GIVING NEW-HH
034900            REMAINDER NEW-MI
035000     MOVE NEW-HH TO CURRENT-TIME(1:2)
035100     MOVE ':' TO CURRENT-TIME(3:1)
035200     MOVE NEW-MI TO CURRENT-TIME(4:2)
035300     MOVE ':00' TO CURRENT-TIME(6:3).
035400 1410-EXIT. EXIT.
035500     EJECT
035600******************************************************************
035700*           B U I L D   A N D   W R I T E   O N E   T R A D E      *
035800******************************************************************
035900 1200-BUILD-TRADE-RECORD.
036000     INITIALIZE OSB-TRADE-RECORD
036100     MOVE CURRENT-DATE       TO TR-DATE
036200     MOVE REENTRY-NUM        TO TR-REENTRY
036300     MOVE CURRENT-UNDERLYING TO TR-UNDERLYING
036400     MOVE CURRENT-STRIKE     TO TR-ATM-STRIKE
036500     MOVE SP-CE-ENTRY           TO TR-CE-ENTRY
036600     MOVE SP-PE-ENTRY           TO TR-PE-ENTRY
036700     MOVE SP-CE-EXIT            TO TR-CE-EXIT
036800     MOVE SP-PE-EXIT            TO TR-PE-EXIT
036900     MOVE SP-NET-PNL            TO TR-PNL
037000     MOVE SP-EXIT-REASON        TO TR-EXIT-REASON
037100     MOVE SP-ENTRY-TIMESTAMP    TO TR-ENTRY-TIME
037200     MOVE SP-EXIT-TIMESTAMP     TO TR-EXIT-TIME
037300     ADD SP-NET-PNL TO DATE-CUM-PNL
037400     MOVE DATE-CUM-PNL       TO TR-CUM-PNL
037450     IF REENTRY-TRACE-ON
037460        DISPLAY PGMNAME ' TRADE NET WHOLE=' SP-NET-PNL-INT
037470                ' DEC=' SP-NET-PNL-DEC
037480     END-IF
037500     WRITE OSB-TRADE-RECORD
037600     ADD 1 TO TRADE-COUNT.
037700 1200-EXIT. EXIT.
037800     SKIP1
037900 1220-WRITE-INTRADAY-GROUP.
038000     PERFORM 1225-WRITE-ONE-MINUTE THRU 1225-EXIT
038100         VARYING SUBSCRIPT FROM 1 BY 1
038200         UNTIL SUBSCRIPT > SP-MINUTE-COUNT.
038300 1220-EXIT. EXIT.
038400     SKIP1
038500 1225-WRITE-ONE-MINUTE.
038600     INITIALIZE OSB-MINUTE-PNL-RECORD
038700     MOVE SP-MIN-DATETIME(SUBSCRIPT) TO MP-DATETIME
038800     MOVE SP-MIN-CLOSE-CE(SUBSCRIPT) TO MP-CLOSE-CE
038900     MOVE SP-MIN-CLOSE-PE(SUBSCRIPT) TO MP-CLOSE-PE
039000     MOVE SP-MIN-PNL(SUBSCRIPT)      TO MP-MINUTE-PNL
039100     MOVE SP-MIN-CUM-PNL(SUBSCRIPT)  TO MP-CUM-PNL
039200     WRITE OSB-MINUTE-PNL-RECORD.
039300 1225-EXIT. EXIT.
