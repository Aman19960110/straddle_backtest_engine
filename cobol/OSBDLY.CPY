000100*----------------------------------------------------------------*
000200*  OSBDLY - DAILY SUMMARY RECORD - CONTROL BREAK ON DATE         *
000300*           55 bytes, fields prefixed DS-.                      *
000400*----------------------------------------------------------------*
000500*  One record per trading date, written by OSBSUM01 at each      *
000600*  date break while it re-reads the TRADES file.                 *
000700*----------------------------------------------------------------*
000800 01  OSB-DAILY-SUMMARY-RECORD.
000900     05  DS-DATE                      PIC X(10).
001000     05  DS-PNL                       PIC S9(09)V99.
001100     05  DS-NUM-TRADES                PIC 9(04).
001200     05  DS-WINNING-TRADES            PIC 9(04).
001300     05  DS-LOSING-TRADES             PIC 9(04).
001400     05  DS-CUM-PNL                   PIC S9(09)V99.
001500     05  FILLER                       PIC X(11).
